000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRBATCH.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  TRADING SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/20/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*   USRBATCH -- USER LEDGER PERIODIC SWEEPS                     *
001000*                                                                *
001100*   TWO INDEPENDENT SWEEPS OVER THE USER-FILE, RUN BACK TO      *
001200*   BACK EACH TIME THIS PROGRAM EXECUTES.  THE FIRST RESETS     *
001300*   EVERY PREMIUM USER'S VIRTUAL BALANCE TO THE STANDARD        *
001400*   10000.0000 STAKE.  THE SECOND BUILDS A RANKING TABLE OF     *
001500*   ALL USERS IN MEMORY AND PRINTS IT IN DESCENDING BALANCE     *
001600*   ORDER.  THE RANKING TABLE IS SEQUENCED WITH THE SAME        *
001700*   BACKWARD-INSERTION TECHNIQUE AS THE OLD ADSORT UTILITY --   *
001800*   THIS SHOP HAS NEVER CALLED THE SORT VERB FOR AN IN-MEMORY   *
001900*   TABLE AND ISN'T STARTING NOW.                               *
002000*                                                                *
002100*-----------------------------------------------------------------
002200*   AMENDMENT HISTORY                                           *
002300*-----------------------------------------------------------------
002400*   RJH 02/88 - ORIGINAL PROGRAM (RESET-BALANCES ONLY).         *
002500*   KPT 04/91 - ADDED THE LEADERBOARD SWEEP AND THE IN-MEMORY   *
002600*               INSERTION SORT.  SEE CR-1991-009.                *
002700*   KPT 09/92 - RANKING TABLE RAISED FROM 1000 TO 2000 USERS     *
002800*               PER PR-92-188 (SUBSCRIPTION DRIVE).              *
002900*   DMS 09/98 - Y2K IMPACT REVIEW.  NO STORED DATE FIELDS ON     *
003000*               USER-RECORD.  NO CHANGE REQUIRED.                *
003100*   DMS 01/99 - Y2K REMEDIATION SIGN-OFF.  SEE CR-1998-114.      *
003200*   WCL 02/01 - LEADERBOARD NOW PRINTS THE COMPUTED STANDING     *
003300*               (1, 2, 3, ...) AGAINST EACH NAME PER REQ         *
003400*               2001-006 -- PREVIOUSLY THE REPORT SHOWED ONLY    *
003500*               USERNAME AND BALANCE, IN SORTED ORDER BUT        *
003600*               UNNUMBERED.                                      *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT USER-FILE       ASSIGN TO USERFIL
004700            ORGANIZATION IS RELATIVE
004800            ACCESS MODE  IS SEQUENTIAL
004900            RELATIVE KEY IS WS-USER-RRN
005000            FILE STATUS  IS WS-USER-STATUS.
005100     SELECT LEADER-REPORT   ASSIGN TO LEADRPT
005200            ORGANIZATION IS SEQUENTIAL.
005300*****************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  USER-FILE
005800     RECORDING MODE IS F.
005900 COPY USRREC.
006000*
006100 FD  LEADER-REPORT
006200     RECORDING MODE IS F.
006300 01  LEADER-REPORT-LINE           PIC X(90).
006400*****************************************************************
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700*
006800*        *******************
006900*            SCALAR WORK ITEMS -- 77-LEVEL PER SHOP CONVENTION
007000*        *******************
007100 77  WS-USER-STATUS              PIC X(2)  VALUE SPACES.
007200     88  USER-FILE-OK            VALUE '00'.
007300     88  USER-FILE-EOF           VALUE '10'.
007400 77  WS-USER-EOF-SW              PIC X     VALUE 'N'.
007500     88  WS-USER-EOF             VALUE 'Y'.
007600 77  WS-USER-RRN                 PIC 9(9)  COMP  VALUE 0.
007700 77  WS-RANK-TABLE-MAX           PIC 9(4)  COMP  VALUE 2000.
007800 77  WS-RANK-TABLE-COUNT         PIC 9(4)  COMP  VALUE 0.
007900 77  WS-RANK-TABLE-COUNT-RDF REDEFINES WS-RANK-TABLE-COUNT
008000                                PIC 9(4)      COMP-3.
008100 77  WS-MOVE-FROM                PIC S9(9)  COMP  VALUE 0.
008200 77  WS-INSERT-TO                PIC S9(9)  COMP  VALUE 0.
008300 77  WS-USERS-READ               PIC S9(6)  COMP  VALUE 0.
008400 77  WS-USERS-RESET              PIC S9(6)  COMP  VALUE 0.
008500 77  WS-RANK-PRINT               PIC 9(3)   COMP  VALUE 0.
008600*
008700 01  WS-WORK-FIELDS.
008800     05  WS-RESET-BALANCE        PIC S9(9)V9(4) COMP-3
008900                                 VALUE 10000.0000.
009000     05  WS-RESET-BALANCE-RDF REDEFINES WS-RESET-BALANCE
009100                                PIC S9(13)    COMP-3.
009200*
009300     05  FILLER                  PIC X(04)  VALUE SPACES.
009400 01  WS-RANK-TABLE.
009500     05  WS-RANK-ENTRY OCCURS 2000 TIMES.
009600         10  WS-RANK-USERNAME    PIC X(30).
009700         10  WS-RANK-BALANCE     PIC S9(9)V9(4) COMP-3.
009800     05  FILLER                  PIC X(06)  VALUE SPACES.
009900*
010000 01  WS-SORT-FIELDS.
010100     05  WS-INSERT-NAME          PIC X(30)  VALUE SPACES.
010200     05  WS-INSERT-BALANCE       PIC S9(9)V9(4) COMP-3  VALUE 0.
010300     05  WS-INSERT-BALANCE-RDF REDEFINES WS-INSERT-BALANCE
010400                                PIC S9(13)    COMP-3.
010500*
010600     05  FILLER                  PIC X(04)  VALUE SPACES.
010700*
010800*        *******************
010900*            REPORT LINES
011000*        *******************
011100 01  RPT-HEADING1.
011200     05  FILLER                  PIC X(30)
011300               VALUE 'USER LEADERBOARD              '.
011400     05  FILLER                  PIC X(60) VALUE SPACES.
011500 01  RPT-HEADING2.
011600     05  FILLER                  PIC X(5)  VALUE 'RANK'.
011700     05  FILLER                  PIC X(3)  VALUE SPACES.
011800     05  FILLER                  PIC X(30) VALUE 'USERNAME'.
011900     05  FILLER                  PIC X(3)  VALUE SPACES.
012000     05  FILLER                  PIC X(15) VALUE 'VIRTUAL BALANCE'.
012100     05  FILLER                  PIC X(34) VALUE SPACES.
012200 01  RPT-LEADER-DETAIL.
012300     05  RPT-RANK                PIC ZZ9.
012400     05  FILLER                  PIC X(5)  VALUE SPACES.
012500     05  RPT-USERNAME            PIC X(30).
012600     05  FILLER                  PIC X(3)  VALUE SPACES.
012700     05  RPT-BALANCE             PIC Z(8)9.9999.
012800     05  FILLER                  PIC X(34) VALUE SPACES.
012900 01  RPT-STATS-DETAIL.
013000     05  FILLER                  PIC X(20) VALUE 'USERS RESET:        '.
013100     05  RPT-STAT-RESET          PIC ZZZ,ZZ9.
013200     05  FILLER                  PIC X(66) VALUE SPACES.
013300*
013400 LINKAGE SECTION.
013500*
013600*****************************************************************
013700 PROCEDURE DIVISION.
013800*****************************************************************
013900*
014000 000-MAIN.
014100     PERFORM 750-OPEN-FILES.
014200     PERFORM 800-INIT-REPORT.
014300
014400     PERFORM 200-RESET-PREMIUM-BALANCES THRU 200-EXIT.
014500
014600     MOVE 0 TO WS-RANK-TABLE-COUNT.
014700     MOVE 'N' TO WS-USER-EOF-SW.
014800     PERFORM 760-REOPEN-USER-SEQ.
014900     PERFORM 770-READ-USER-FILE.
015000     PERFORM 300-BUILD-RANK-TABLE THRU 300-EXIT
015100             UNTIL WS-USER-EOF.
015200
015300     PERFORM 600-RANK-TABLE-BY-BALANCE THRU 600-EXIT.
015400     PERFORM 700-PRINT-LEADERBOARD THRU 700-EXIT.
015500
015600     PERFORM 850-REPORT-RESET-TOTAL.
015700     PERFORM 790-CLOSE-FILES.
015800
015900     GOBACK.
016000*
016100 200-RESET-PREMIUM-BALANCES.
016200*    BUSINESS RULE 15 -- A PREMIUM USER'S VIRTUAL BALANCE GOES
016300*    BACK TO THE STANDARD STAKE; FROZEN BALANCE IS UNTOUCHED AND
016400*    A NON-PREMIUM USER IS LEFT COMPLETELY ALONE.
016500     PERFORM 770-READ-USER-FILE.
016600     PERFORM 205-RESET-ONE-USER THRU 205-EXIT
016700             UNTIL WS-USER-EOF.
016800 200-EXIT.
016900     EXIT.
017000*
017100 205-RESET-ONE-USER.
017200     ADD 1 TO WS-USERS-READ.
017300     IF US-PREMIUM-USER
017400         MOVE WS-RESET-BALANCE TO US-VIRTUAL-BALANCE
017500         REWRITE USER-RECORD
017600             INVALID KEY
017700                 DISPLAY 'USRBATCH: USER REWRITE FAILED RRN='
017800                          WS-USER-RRN
017900         END-REWRITE
018000         ADD 1 TO WS-USERS-RESET
018100     END-IF.
018200     PERFORM 770-READ-USER-FILE.
018300 205-EXIT.
018400     EXIT.
018500*
018600 300-BUILD-RANK-TABLE.
018700     IF WS-RANK-TABLE-COUNT < WS-RANK-TABLE-MAX
018800         ADD 1 TO WS-RANK-TABLE-COUNT
018900         MOVE US-USERNAME        TO WS-RANK-USERNAME(WS-RANK-TABLE-COUNT)
019000         MOVE US-VIRTUAL-BALANCE TO WS-RANK-BALANCE(WS-RANK-TABLE-COUNT)
019100     END-IF.
019200     PERFORM 770-READ-USER-FILE.
019300 300-EXIT.
019400     EXIT.
019500*
019600*    ******************************************************************
019700*    RANKING TABLE SORT -- DESCENDING BY WS-RANK-BALANCE.  SAME
019800*    BACKWARD-SHIFT INSERTION TECHNIQUE AS THE OLD ADSORT UTILITY,
019900*    RESTATED HERE AS NAMED PARAGRAPHS RATHER THAN AN IN-LINE LOOP.
020000*    ******************************************************************
020100 600-RANK-TABLE-BY-BALANCE.
020200     IF WS-RANK-TABLE-COUNT > 1
020300         MOVE 2 TO WS-MOVE-FROM
020400         PERFORM 610-INSERT-ONE-ENTRY THRU 610-EXIT
020500                 UNTIL WS-MOVE-FROM > WS-RANK-TABLE-COUNT
020600     END-IF.
020700 600-EXIT.
020800     EXIT.
020900*
021000 610-INSERT-ONE-ENTRY.
021100     MOVE WS-RANK-USERNAME(WS-MOVE-FROM) TO WS-INSERT-NAME.
021200     MOVE WS-RANK-BALANCE(WS-MOVE-FROM)  TO WS-INSERT-BALANCE.
021300     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
021400     PERFORM 620-SHIFT-ONE-ENTRY THRU 620-EXIT
021500             UNTIL WS-INSERT-TO <= 0
021600                OR WS-RANK-BALANCE(WS-INSERT-TO) >= WS-INSERT-BALANCE.
021700     MOVE WS-INSERT-NAME     TO WS-RANK-USERNAME(WS-INSERT-TO + 1).
021800     MOVE WS-INSERT-BALANCE  TO WS-RANK-BALANCE(WS-INSERT-TO + 1).
021900     ADD 1 TO WS-MOVE-FROM.
022000 610-EXIT.
022100     EXIT.
022200*
022300 620-SHIFT-ONE-ENTRY.
022400     MOVE WS-RANK-USERNAME(WS-INSERT-TO) TO
022500          WS-RANK-USERNAME(WS-INSERT-TO + 1).
022600     MOVE WS-RANK-BALANCE(WS-INSERT-TO)  TO
022700          WS-RANK-BALANCE(WS-INSERT-TO + 1).
022800     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
022900 620-EXIT.
023000     EXIT.
023100*
023200 700-PRINT-LEADERBOARD.
023300     MOVE 0 TO WS-RANK-PRINT.
023400     PERFORM 705-PRINT-ONE-RANK THRU 705-EXIT
023500             UNTIL WS-RANK-PRINT >= WS-RANK-TABLE-COUNT.
023600 700-EXIT.
023700     EXIT.
023800*
023900 705-PRINT-ONE-RANK.
024000     ADD 1 TO WS-RANK-PRINT.
024100     MOVE WS-RANK-PRINT                  TO RPT-RANK.
024200     MOVE WS-RANK-USERNAME(WS-RANK-PRINT) TO RPT-USERNAME.
024300     MOVE WS-RANK-BALANCE(WS-RANK-PRINT)  TO RPT-BALANCE.
024400     WRITE LEADER-REPORT-LINE FROM RPT-LEADER-DETAIL
024500           AFTER ADVANCING 1.
024600 705-EXIT.
024700     EXIT.
024800*
024900 750-OPEN-FILES.
025000     OPEN I-O    USER-FILE
025100          OUTPUT LEADER-REPORT.
025200     IF NOT USER-FILE-OK
025300         DISPLAY 'USRBATCH: ERROR OPENING USER-FILE RC='
025400                  WS-USER-STATUS
025500         MOVE 16 TO RETURN-CODE
025600         MOVE 'Y' TO WS-USER-EOF-SW
025700     END-IF.
025800 750-EXIT.
025900     EXIT.
026000*
026100 760-REOPEN-USER-SEQ.
026200*    SECOND SWEEP STARTS BACK AT THE FIRST RELATIVE SLOT --
026300*    CLOSE AND RE-OPEN RATHER THAN TRUST A START ON RRN 1, WHICH
026400*    THIS SHOP'S RUNTIME HAS NEVER GUARANTEED FOR A RELATIVE FILE.
026500     CLOSE USER-FILE.
026600     OPEN I-O USER-FILE.
026700     IF NOT USER-FILE-OK
026800         DISPLAY 'USRBATCH: ERROR REOPENING USER-FILE RC='
026900                  WS-USER-STATUS
027000         MOVE 16 TO RETURN-CODE
027100         MOVE 'Y' TO WS-USER-EOF-SW
027200     END-IF.
027300 760-EXIT.
027400     EXIT.
027500*
027600 770-READ-USER-FILE.
027700     READ USER-FILE
027800         AT END MOVE 'Y' TO WS-USER-EOF-SW
027900     END-READ.
028000 770-EXIT.
028100     EXIT.
028200*
028300 790-CLOSE-FILES.
028400     CLOSE USER-FILE
028500           LEADER-REPORT.
028600 790-EXIT.
028700     EXIT.
028800*
028900 800-INIT-REPORT.
029000     WRITE LEADER-REPORT-LINE FROM RPT-HEADING1 AFTER ADVANCING PAGE.
029100     WRITE LEADER-REPORT-LINE FROM RPT-HEADING2 AFTER ADVANCING 2.
029200 800-EXIT.
029300     EXIT.
029400*
029500 850-REPORT-RESET-TOTAL.
029600     MOVE WS-USERS-RESET TO RPT-STAT-RESET.
029700     WRITE LEADER-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 2.
029800 850-EXIT.
029900     EXIT.
