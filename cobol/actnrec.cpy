000100******************************************************************00010000
000200*    ACTNREC  --  TRADE ACTION TRANSACTION RECORD                *00020000
000300*                                                                *00030000
000400*    ONE ENTRY PER OPEN/CANCEL/CLOSE REQUEST, READ BY TRDACTN.   *00040000
000500*    FIELDS BEYOND AR-ACTION-CODE AND AR-TRADE-ID ARE ONLY       *00050000
000600*    MEANINGFUL ON AN 'OPEN  ' ACTION -- SEE 200-PROCESS-OPEN-   *00060000
000700*    ACTION IN TRDACTN.                                          *00070000
000800*                                                                *00080000
000900*    RJH 11/87 - ORIGINAL LAYOUT.                                00090000
001000*    KPT 04/91 - ADDED AR-TAKE-PROFIT / AR-STOP-LOSS FOR THE     *00100000
001100*                NEW OPTIONAL EXIT-PRICE FEATURE.  SEE PR-91-07.*00110000
001150*    WCL 09/03 - TRADE-FILE RECAST AS RELATIVE ORGANISATION.     00115000
001160*                AR-TRADE-ID POSITIONS 1-9 MUST CARRY THE       *00116000
001170*                ZERO-FILLED RELATIVE RECORD NUMBER -- ON OPEN   *00117000
001180*                THIS IS THE SLOT THE NEW TRADE IS WRITTEN TO;   *00118000
001190*                ON CANCEL/CLOSE IT IS THE LOOKUP KEY.  SEE      *00119000
001195*                CR-2003-051.                                   *00119500
001200******************************************************************00120000
001300 01  TRADE-ACTION-RECORD.                                         00130000
001400     05  AR-ACTION-CODE              PIC X(6).                  00140000
001500         88  AR-ACTION-IS-OPEN       VALUE 'OPEN  '.              00150000
001600         88  AR-ACTION-IS-CANCEL     VALUE 'CANCEL'.              00160000
001700         88  AR-ACTION-IS-CLOSE      VALUE 'CLOSE '.              00170000
001800     05  AR-TRADE-ID                 PIC X(36).                 00180000
001900     05  AR-USER-ID                  PIC 9(9)      COMP-3.       00190000
002000     05  AR-SYMBOL                   PIC X(10).                 00200000
002100     05  AR-SIDE                     PIC X(5).                  00210000
002110         88  AR-SIDE-LONG            VALUE 'LONG '.              00211000
002120         88  AR-SIDE-SHORT           VALUE 'SHORT'.              00212000
002200     05  AR-MARGIN                   PIC S9(9)V9(4) COMP-3.      00220000
002300     05  AR-LEVERAGE                 PIC 9(2)      COMP-3.       00230000
002400     05  AR-TARGET-PRICE             PIC S9(9)V9(4) COMP-3.      00240000
002500     05  AR-TAKE-PROFIT              PIC S9(9)V9(4) COMP-3.      00250000
002600     05  AR-STOP-LOSS                PIC S9(9)V9(4) COMP-3.      00260000
002700     05  FILLER                      PIC X(10).                 00270000
