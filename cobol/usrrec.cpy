000100******************************************************************00010000
000200*    USRREC   --  PAPER-TRADING LEDGER USER RECORD               *00020000
000300*                                                                *00030000
000400*    ONE ENTRY PER USER.  US-VIRTUAL-BALANCE IS THE SPENDABLE    *00040000
000500*    BALANCE; US-FROZEN-BALANCE IS MARGIN HELD AGAINST A PENDING *00050000
000600*    ORDER THAT HAS NOT YET BEEN ACTIVATED.  ONLY PREMIUM USERS  *00060000
000700*    (US-IS-PREMIUM = 'Y') MAY TRADE OR HAVE BALANCES ADJUSTED.  *00070000
000800*                                                                *00080000
000900*    RJH 11/87 - ORIGINAL LAYOUT.                                00090000
001000*    DMS 09/99 - Y2K REVIEW.  NO DATE FIELDS ON THIS RECORD --   *00100000
001100*                NOTHING TO REMEDIATE.  SEE CR-1998-114.        *00110000
001200*    WCL 02/01 - ADDED US-USER-RANK PER REQ 2001-006 (CARRIED   *00120000
001300*                THROUGH UNCHANGED -- NO RULE COMPUTES IT YET). *00130000
001400******************************************************************00140000
001500 01  USER-RECORD.                                                 00150000
001600     05  US-USER-ID                  PIC 9(9)      COMP-3.       00160000
001700     05  US-USERNAME                 PIC X(30).                 00170000
001800     05  US-FROZEN-BALANCE           PIC S9(9)V9(4) COMP-3.      00180000
001900     05  US-VIRTUAL-BALANCE          PIC S9(9)V9(4) COMP-3.      00190000
002000     05  US-USER-RANK                PIC X(10).                 00200000
002100     05  US-IS-PREMIUM               PIC X(1).                  00210000
002200         88  US-PREMIUM-USER         VALUE 'Y'.                  00220000
002300         88  US-NON-PREMIUM-USER     VALUE 'N'.                  00230000
002400     05  US-BALANCE-TOTAL-RDF REDEFINES US-FROZEN-BALANCE        00240000
002500                                     PIC S9(13)    COMP-3.       00250000
002600     05  FILLER                      PIC X(15).                 00260000
