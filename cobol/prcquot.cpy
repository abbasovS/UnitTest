000100******************************************************************00010000
000200*    PRCQUOT  --  PRICE QUOTE LOOKUP RECORD                      *00020000
000300*                                                                *00030000
000400*    ONE ENTRY PER SYMBOL.  REFRESHED EACH RUN FROM THE QUOTE    *00040000
000500*    VENDOR FEED.  LOADED ONCE INTO A WORKING-STORAGE TABLE AND  *00050000
000600*    SEARCHED BY SYMBOL -- SEE 100-LOAD-PRICE-TABLE IN TRDSWEEP  *00060000
000700*    AND TRDACTN.                                                00070000
000800*                                                                *00080000
000900*    RJH 11/87 - ORIGINAL LAYOUT.                                00090000
000950*    KPT 04/91 - PQ-RESERVED ADDED AHEAD OF THE VENDOR FEED'S    00095000
000960*                NEXT FORMAT REVISION (BID/ASK SPREAD EXPECTED). 00096000
000970*                NOT POPULATED BY THE CURRENT FEED.  SEE         00097000
000980*                CR-1991-009.                                    00098000
001000******************************************************************00100000
001100 01  PRICE-QUOTE-ITEM.                                           00110000
001200     05  PQ-SYMBOL                   PIC X(10).                 00120000
001300     05  PQ-PRICE                    PIC S9(9)V9(4) COMP-3.      00130000
001350     05  PQ-RESERVED                 PIC X(10).                 00135000
001400     05  FILLER                      PIC X(10).                 00140000
