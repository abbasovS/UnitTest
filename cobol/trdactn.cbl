000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDACTN.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  TRADING SYSTEMS GROUP.
000500 DATE-WRITTEN.  12/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*   TRDACTN -- TRADE LIFECYCLE ACTION PROCESSOR                 *
001000*                                                                *
001100*   READS THE TRADE-ACTION-FILE ONE REQUEST AT A TIME AND       *
001200*   APPLIES AN OPEN, CANCEL OR CLOSE TO THE TRADE LEDGER.        *
001300*   OPEN VALIDATES THE REQUEST, RESOLVES THE ENTRY PRICE,        *
001400*   COMPUTES THE LIQUIDATION PRICE AND FREEZES OR DEBITS THE     *
001500*   USER'S MARGIN.  CANCEL RETURNS FROZEN MARGIN TO A PENDING    *
001600*   ORDER'S OWNER.  CLOSE IS THE MANUAL EQUIVALENT OF A SWEEP    *
001700*   CLOSE (SEE TRDSWEEP) FOR AN OPEN POSITION.                   *
001800*                                                                *
001900*-----------------------------------------------------------------
002000*   AMENDMENT HISTORY                                           *
002100*-----------------------------------------------------------------
002200*   RJH 12/87 - ORIGINAL PROGRAM.                               *
002300*   RJH 05/88 - TIGHTENED 520-CHECK-TP-SL-SANITY -- TAKE-PROFIT *
002400*               OF EXACTLY THE ENTRY PRICE WAS BEING ACCEPTED.  *
002500*               SEE PR-88-140.                                  *
002600*   KPT 04/91 - ADDED 560-CALC-LIQUIDATION-PX AND THE 0.005      *
002700*               MAINTENANCE MARGIN CONSTANT.  SEE CR-1991-009.  *
002800*   KPT 07/93 - LEVERAGE RANGE WIDENED FROM 2-20 TO 2-50 PER     *
002900*               PRODUCT REQUEST PR-93-041.                       *
003000*   DMS 09/98 - Y2K IMPACT REVIEW.  NO STORED DATE FIELDS ON     *
003100*               TRADE-ACTION-RECORD.  NO CHANGE REQUIRED.        *
003200*   DMS 01/99 - Y2K REMEDIATION SIGN-OFF.  SEE CR-1998-114.      *
003300*   WCL 02/01 - MINIMUM MARGIN RAISED FROM 5.0000 TO 10.0000     *
003400*               PER REQ 2001-014.                                *
003500*   WCL 08/03 - CLOSE ACTION NOW REPORTS PNL PERCENTAGE PER      *
003600*               AUDIT FINDING AUD-2003-22.                       *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRADE-ACTION-FILE ASSIGN TO TRACTFIL
004700            ORGANIZATION IS SEQUENTIAL
004800            ACCESS MODE  IS SEQUENTIAL
004900            FILE STATUS  IS WS-ACTN-STATUS.
005000     SELECT TRADE-FILE  ASSIGN TO TRADEFIL
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE  IS RANDOM
005300            RELATIVE KEY IS WS-TRADE-RRN
005400            FILE STATUS  IS WS-TRADE-STATUS.
005500     SELECT USER-FILE   ASSIGN TO USERFIL
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS RANDOM
005800            RELATIVE KEY IS WS-USER-RRN
005900            FILE STATUS  IS WS-USER-STATUS.
006000     SELECT PRICE-FILE  ASSIGN TO PRICEFIL
006100            ORGANIZATION IS SEQUENTIAL
006200            ACCESS MODE  IS SEQUENTIAL
006300            FILE STATUS  IS WS-PRICE-STATUS.
006400     SELECT ACTION-REPORT ASSIGN TO TRACTRPT
006500            ORGANIZATION IS SEQUENTIAL.
006600*****************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  TRADE-ACTION-FILE
007100     RECORDING MODE IS F.
007200 COPY ACTNREC.
007300*
007400 FD  TRADE-FILE
007500     RECORDING MODE IS F.
007600 COPY TRDREC.
007700*
007800 FD  USER-FILE
007900     RECORDING MODE IS F.
008000 COPY USRREC.
008100*
008200 FD  PRICE-FILE
008300     RECORDING MODE IS F.
008400 COPY PRCQUOT.
008500*
008600 FD  ACTION-REPORT
008700     RECORDING MODE IS F.
008800 01  ACTION-REPORT-LINE          PIC X(110).
008900*****************************************************************
009000 WORKING-STORAGE SECTION.
009100*****************************************************************
009200*
009300 01  WS-FILE-STATUS-FIELDS.
009400     05  WS-ACTN-STATUS          PIC X(2)  VALUE SPACES.
009500         88  ACTN-FILE-OK        VALUE '00'.
009600         88  ACTN-FILE-EOF       VALUE '10'.
009700     05  WS-TRADE-STATUS         PIC X(2)  VALUE SPACES.
009800         88  TRADE-REC-FOUND     VALUE '00'.
009900     05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.
010000         88  USER-REC-FOUND      VALUE '00'.
010100     05  WS-PRICE-STATUS         PIC X(2)  VALUE SPACES.
010200         88  PRICE-FILE-EOF      VALUE '10'.
010300*
010400     05  FILLER                  PIC X(04)  VALUE SPACES.
010500 01  WS-SWITCHES.
010600     05  WS-ACTN-EOF-SW          PIC X     VALUE 'N'.
010700         88  WS-ACTN-EOF         VALUE 'Y'.
010800     05  WS-PRICE-EOF-SW         PIC X     VALUE 'N'.
010900         88  WS-PRICE-EOF        VALUE 'Y'.
011000     05  WS-PRICE-FOUND-SW       PIC X     VALUE 'N'.
011100         88  WS-PRICE-FOUND      VALUE 'Y'.
011200     05  WS-VALID-SW             PIC X     VALUE 'Y'.
011300         88  WS-ACTION-VALID     VALUE 'Y'.
011400     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
011500*
011600     05  FILLER                  PIC X(04)  VALUE SPACES.
011700*        *******************
011800*            SCALAR WORK ITEMS -- 77-LEVEL PER SHOP CONVENTION
011900*        *******************
012000 77  WS-PRICE-TABLE-MAX          PIC 9(3)  COMP  VALUE 500.
012100 77  WS-PRICE-TABLE-COUNT        PIC 9(3)  COMP  VALUE 0.
012200 77  WS-TRADE-RRN                PIC 9(9)  COMP  VALUE 0.
012300 77  WS-USER-RRN                 PIC 9(9)  COMP  VALUE 0.
012400 01  WS-PRICE-TABLE.
012500     05  WS-PRICE-ENTRY OCCURS 500 TIMES
012600                         ASCENDING KEY IS WS-PQ-SYMBOL
012700                         INDEXED BY WS-PQ-IDX.
012800         10  WS-PQ-SYMBOL        PIC X(10).
012900         10  WS-PQ-PRICE         PIC S9(9)V9(4) COMP-3.
013000     05  FILLER                  PIC X(06)  VALUE SPACES.
013100*
013200 01  WS-WORK-FIELDS.
013300     05  WS-CURRENT-PRICE        PIC S9(9)V9(4) COMP-3  VALUE 0.
013400     05  WS-ENTRY-PRICE          PIC S9(9)V9(4) COMP-3  VALUE 0.
013500     05  WS-FACTOR               PIC S9(5)V9(8) COMP-3  VALUE 0.
013600     05  WS-MAINT-MARGIN-RATE    PIC S9(1)V9(8) COMP-3
013700                                 VALUE 0.005.
013800     05  WS-LIQUIDATION-PX       PIC S9(9)V9(4) COMP-3  VALUE 0.
013900     05  WS-DIFF                 PIC S9(9)V9(4) COMP-3  VALUE 0.
014000     05  WS-RATIO                PIC S9(5)V9(8) COMP-3  VALUE 0.
014100     05  WS-PNL                  PIC S9(9)V9(8) COMP-3  VALUE 0.
014200     05  WS-PNL-PCT              PIC S9(5)V9(4) COMP-3  VALUE 0.
014300     05  WS-PAYOUT               PIC S9(9)V9(4) COMP-3  VALUE 0.
014400     05  WS-PAYOUT-RDF REDEFINES WS-PAYOUT
014500                                PIC S9(13)    COMP-3.
014600     05  WS-FACTOR-RDF REDEFINES WS-FACTOR
014700                                PIC S9(13)    COMP-3.
014800     05  WS-NEW-STATUS           PIC X(7)  VALUE SPACES.
014900     05  WS-NEW-STATUS-PARTS REDEFINES WS-NEW-STATUS.
015000         10  WS-NEW-STATUS-3     PIC X(3).
015100         10  FILLER              PIC X(4).
015200*
015300 01  WS-COUNTS.
015400     05  WS-OPENS-REQUESTED      PIC S9(6)  COMP  VALUE 0.
015500     05  WS-OPENS-PROCESSED      PIC S9(6)  COMP  VALUE 0.
015600     05  WS-CANCELS-REQUESTED    PIC S9(6)  COMP  VALUE 0.
015700     05  WS-CANCELS-PROCESSED    PIC S9(6)  COMP  VALUE 0.
015800     05  WS-CLOSES-REQUESTED     PIC S9(6)  COMP  VALUE 0.
015900     05  WS-CLOSES-PROCESSED     PIC S9(6)  COMP  VALUE 0.
016000     05  WS-ACTIONS-REJECTED     PIC S9(6)  COMP  VALUE 0.
016100*
016200*        *******************
016300*            REPORT LINES
016400*        *******************
016500     05  FILLER                  PIC X(04)  VALUE SPACES.
016600 01  RPT-HEADING1.
016700     05  FILLER                  PIC X(40)
016800               VALUE 'TRADE ACTION PROCESSING REPORT         '.
016900     05  FILLER                  PIC X(70) VALUE SPACES.
017000 01  RPT-ACTION-DETAIL.
017100     05  RPT-ACT-CODE            PIC X(6).
017200     05  FILLER                  PIC X(2)  VALUE SPACES.
017300     05  RPT-ACT-TRADE-ID        PIC X(36).
017400     05  FILLER                  PIC X(2)  VALUE SPACES.
017500     05  RPT-ACT-RESULT          PIC X(40) VALUE SPACES.
017600     05  FILLER                  PIC X(24) VALUE SPACES.
017700 01  RPT-STATS-HDR1.
017800     05  FILLER PIC X(26) VALUE 'ACTION TOTALS:            '.
017900     05  FILLER PIC X(84) VALUE SPACES.
018000 01  RPT-STATS-DETAIL.
018100     05  RPT-STAT-LABEL          PIC X(14).
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300     05  RPT-STAT-REQUESTED      PIC ZZZ,ZZ9.
018400     05  FILLER                  PIC X(03) VALUE SPACES.
018500     05  RPT-STAT-PROCESSED      PIC ZZZ,ZZ9.
018600     05  FILLER                  PIC X(75) VALUE SPACES.
018700*
018800 LINKAGE SECTION.
018900*
019000*****************************************************************
019100 PROCEDURE DIVISION.
019200*****************************************************************
019300*
019400 000-MAIN.
019500     PERFORM 700-OPEN-FILES.
019600     PERFORM 100-LOAD-PRICE-TABLE THRU 100-EXIT.
019700     PERFORM 800-INIT-REPORT.
019800
019900     PERFORM 710-READ-ACTION-FILE.
020000     PERFORM 110-PROCESS-ONE-ACTION THRU 110-EXIT
020100             UNTIL WS-ACTN-EOF.
020200
020300     PERFORM 850-REPORT-ACTION-TOTALS.
020400     PERFORM 790-CLOSE-FILES.
020500
020600     GOBACK.
020700*
020800 100-LOAD-PRICE-TABLE.
020900     MOVE 0 TO WS-PRICE-TABLE-COUNT.
021000     PERFORM 720-READ-PRICE-FILE.
021100     PERFORM 105-LOAD-ONE-QUOTE THRU 105-EXIT
021200         UNTIL WS-PRICE-EOF
021300            OR WS-PRICE-TABLE-COUNT >= WS-PRICE-TABLE-MAX.
021400 100-EXIT.
021500     EXIT.
021600*
021700 105-LOAD-ONE-QUOTE.
021800     ADD 1 TO WS-PRICE-TABLE-COUNT.
021900     MOVE PQ-SYMBOL TO WS-PQ-SYMBOL(WS-PRICE-TABLE-COUNT).
022000     MOVE PQ-PRICE  TO WS-PQ-PRICE(WS-PRICE-TABLE-COUNT).
022100     PERFORM 720-READ-PRICE-FILE.
022200 105-EXIT.
022300     EXIT.
022400*
022500 110-PROCESS-ONE-ACTION.
022600     MOVE 'Y' TO WS-VALID-SW.
022700     MOVE SPACES TO WS-REJECT-REASON.
022800     EVALUATE TRUE
022900         WHEN AR-ACTION-IS-OPEN
023000             ADD 1 TO WS-OPENS-REQUESTED
023100             PERFORM 200-PROCESS-OPEN-ACTION THRU 200-EXIT
023200         WHEN AR-ACTION-IS-CANCEL
023300             ADD 1 TO WS-CANCELS-REQUESTED
023400             PERFORM 210-PROCESS-CANCEL-ACTION THRU 210-EXIT
023500         WHEN AR-ACTION-IS-CLOSE
023600             ADD 1 TO WS-CLOSES-REQUESTED
023700             PERFORM 220-PROCESS-CLOSE-ACTION THRU 220-EXIT
023800         WHEN OTHER
023900             MOVE 'N' TO WS-VALID-SW
024000             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON
024100     END-EVALUATE.
024200     IF NOT WS-ACTION-VALID
024300         ADD 1 TO WS-ACTIONS-REJECTED
024400     END-IF.
024500     PERFORM 830-REPORT-ACTION-RESULT.
024600     PERFORM 710-READ-ACTION-FILE.
024700 110-EXIT.
024800     EXIT.
024900*
025000 200-PROCESS-OPEN-ACTION.
025100     MOVE AR-USER-ID TO WS-USER-RRN.
025200     READ USER-FILE
025300         INVALID KEY
025400             CONTINUE
025500     END-READ.
025600     IF NOT USER-REC-FOUND
025700         MOVE 'N' TO WS-VALID-SW
025800         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
025900     ELSE
026000         PERFORM 500-VALIDATE-OPEN-TRADE THRU 500-EXIT
026100     END-IF.
026200     IF WS-ACTION-VALID
026300         PERFORM 540-RESOLVE-ENTRY-PRICE THRU 540-EXIT
026400     END-IF.
026500     IF WS-ACTION-VALID
026600         PERFORM 520-CHECK-TP-SL-SANITY THRU 520-EXIT
026700     END-IF.
026800     IF WS-ACTION-VALID
026900         PERFORM 560-CALC-LIQUIDATION-PX THRU 560-EXIT
027000         PERFORM 580-POST-OPEN-BALANCE THRU 580-EXIT
027100         PERFORM 590-WRITE-NEW-TRADE THRU 590-EXIT
027200         ADD 1 TO WS-OPENS-PROCESSED
027300     END-IF.
027400 200-EXIT.
027500     EXIT.
027600*
027700 500-VALIDATE-OPEN-TRADE.
027800*    BUSINESS RULE 7 -- ALL FOUR CHECKS MUST PASS OR THE OPEN
027900*    ACTION IS REJECTED WITH NO RECORD WRITTEN.
028000     EVALUATE TRUE
028100         WHEN NOT US-PREMIUM-USER
028200             MOVE 'N' TO WS-VALID-SW
028300             MOVE 'USER NOT PREMIUM' TO WS-REJECT-REASON
028400         WHEN AR-LEVERAGE < 2 OR AR-LEVERAGE > 50
028500             MOVE 'N' TO WS-VALID-SW
028600             MOVE 'LEVERAGE OUT OF RANGE' TO WS-REJECT-REASON
028700         WHEN AR-MARGIN < 10.0000
028800             MOVE 'N' TO WS-VALID-SW
028900             MOVE 'MARGIN BELOW MINIMUM' TO WS-REJECT-REASON
029000         WHEN US-VIRTUAL-BALANCE < AR-MARGIN
029100             MOVE 'N' TO WS-VALID-SW
029200             MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
029300         WHEN OTHER
029400             CONTINUE
029500     END-EVALUATE.
029600 500-EXIT.
029700     EXIT.
029800*
029900 520-CHECK-TP-SL-SANITY.
030000*    BUSINESS RULE 8 -- TP/SL ARE OPTIONAL (ZERO = NOT SET) BUT
030100*    MUST SIT ON THE CORRECT SIDE OF THE RESOLVED ENTRY PRICE.
030200     IF AR-SIDE-LONG
030300         IF AR-TAKE-PROFIT > 0
030400           AND AR-TAKE-PROFIT NOT > WS-ENTRY-PRICE
030500             MOVE 'N' TO WS-VALID-SW
030600             MOVE 'TAKE PROFIT NOT ABOVE ENTRY' TO WS-REJECT-REASON
030700         END-IF
030800         IF WS-ACTION-VALID AND AR-STOP-LOSS > 0
030900           AND AR-STOP-LOSS NOT < WS-ENTRY-PRICE
031000             MOVE 'N' TO WS-VALID-SW
031100             MOVE 'STOP LOSS NOT BELOW ENTRY' TO WS-REJECT-REASON
031200         END-IF
031300     ELSE
031400         IF AR-TAKE-PROFIT > 0
031500           AND AR-TAKE-PROFIT NOT < WS-ENTRY-PRICE
031600             MOVE 'N' TO WS-VALID-SW
031700             MOVE 'TAKE PROFIT NOT BELOW ENTRY' TO WS-REJECT-REASON
031800         END-IF
031900         IF WS-ACTION-VALID AND AR-STOP-LOSS > 0
032000           AND AR-STOP-LOSS NOT > WS-ENTRY-PRICE
032100             MOVE 'N' TO WS-VALID-SW
032200             MOVE 'STOP LOSS NOT ABOVE ENTRY' TO WS-REJECT-REASON
032300         END-IF
032400     END-IF.
032500 520-EXIT.
032600     EXIT.
032700*
032800 540-RESOLVE-ENTRY-PRICE.
032900*    BUSINESS RULE 9 -- A SUPPLIED TARGET PRICE GREATER THAN
033000*    ZERO MAKES THE ORDER PENDING; OTHERWISE WE MARKET-FILL AT
033100*    THE CURRENT QUOTE AND THE ORDER IS OPEN IMMEDIATELY.
033200     IF AR-TARGET-PRICE > 0
033300         MOVE AR-TARGET-PRICE TO WS-ENTRY-PRICE
033400         MOVE 'PENDING' TO WS-NEW-STATUS
033500     ELSE
033600         PERFORM 120-LOOKUP-PRICE THRU 120-EXIT
033700         IF NOT WS-PRICE-FOUND OR WS-CURRENT-PRICE NOT > 0
033800             MOVE 'N' TO WS-VALID-SW
033900             MOVE 'QUOTE SERVICE ERROR' TO WS-REJECT-REASON
034000         ELSE
034100             MOVE WS-CURRENT-PRICE TO WS-ENTRY-PRICE
034200             MOVE 'OPEN   ' TO WS-NEW-STATUS
034300         END-IF
034400     END-IF.
034500 540-EXIT.
034600     EXIT.
034700*
034800 560-CALC-LIQUIDATION-PX.
034900*    BUSINESS RULE 5 -- COMPUTED ONCE, AT OPEN, AND CARRIED ON
035000*    THE TRADE RECORD FOR THE SWEEP TO TEST AGAINST.
035100     COMPUTE WS-FACTOR ROUNDED = 1 / AR-LEVERAGE.
035200     IF AR-SIDE-LONG
035300         COMPUTE WS-LIQUIDATION-PX ROUNDED =
035400             WS-ENTRY-PRICE * (1 - WS-FACTOR + WS-MAINT-MARGIN-RATE)
035500     ELSE
035600         COMPUTE WS-LIQUIDATION-PX ROUNDED =
035700             WS-ENTRY-PRICE * (1 + WS-FACTOR - WS-MAINT-MARGIN-RATE)
035800     END-IF.
035900 560-EXIT.
036000     EXIT.
036100*
036200 580-POST-OPEN-BALANCE.
036300*    BUSINESS RULE 10 -- MARGIN IS ALWAYS DEBITED FROM VIRTUAL
036400*    BALANCE.  A PENDING ORDER ALSO MOVES THAT MARGIN INTO
036500*    FROZEN BALANCE; A MARKET ORDER LEAVES IT AT RISK, UNFROZEN.
036600     SUBTRACT AR-MARGIN FROM US-VIRTUAL-BALANCE.
036700     IF WS-NEW-STATUS = 'PENDING'
036800         ADD AR-MARGIN TO US-FROZEN-BALANCE
036900     END-IF.
037000     REWRITE USER-RECORD
037100         INVALID KEY
037200             DISPLAY 'TRDACTN: USER REWRITE FAILED RRN=' WS-USER-RRN
037300     END-REWRITE.
037400 580-EXIT.
037500     EXIT.
037600*
037700 590-WRITE-NEW-TRADE.
037800     MOVE AR-TRADE-ID       TO TR-ID.
037900     MOVE AR-USER-ID        TO TR-USER-ID.
038000     MOVE AR-SYMBOL         TO TR-SYMBOL.
038100     MOVE AR-SIDE           TO TR-SIDE.
038200     MOVE WS-ENTRY-PRICE    TO TR-ENTRY-PRICE.
038300     MOVE AR-MARGIN         TO TR-MARGIN.
038400     MOVE AR-LEVERAGE       TO TR-LEVERAGE.
038500     MOVE WS-LIQUIDATION-PX TO TR-LIQUIDATION-PX.
038600     MOVE AR-TAKE-PROFIT    TO TR-TAKE-PROFIT.
038700     MOVE AR-STOP-LOSS      TO TR-STOP-LOSS.
038800     MOVE WS-NEW-STATUS     TO TR-STATUS.
038900     MOVE 0                 TO TR-PNL, TR-CLOSE-PRICE.
039000     MOVE SPACES            TO TR-CLOSE-REASON.
039100     MOVE AR-TRADE-ID(1:9)  TO WS-TRADE-RRN.
039200     WRITE TRADE-RECORD
039300         INVALID KEY
039400             DISPLAY 'TRDACTN: TRADE WRITE FAILED RRN=' WS-TRADE-RRN
039500     END-WRITE.
039600 590-EXIT.
039700     EXIT.
039800*
039900 210-PROCESS-CANCEL-ACTION.
040000*    BUSINESS RULE 11 -- ONLY A PENDING ORDER MAY BE CANCELLED;
040100*    ITS MARGIN MOVES FROM FROZEN BACK TO VIRTUAL BALANCE.
040200     PERFORM 130-FIND-TRADE-BY-ID THRU 130-EXIT.
040300     IF NOT TRADE-REC-FOUND OR NOT TR-IS-PENDING
040400         MOVE 'N' TO WS-VALID-SW
040500         MOVE 'NO PENDING TRADE FOR CANCEL' TO WS-REJECT-REASON
040600     ELSE
040700         MOVE TR-USER-ID TO WS-USER-RRN
040800         READ USER-FILE
040900             INVALID KEY CONTINUE
041000         END-READ
041100         IF USER-REC-FOUND
041200             SUBTRACT TR-MARGIN FROM US-FROZEN-BALANCE
041300             ADD      TR-MARGIN TO   US-VIRTUAL-BALANCE
041400             REWRITE USER-RECORD
041500                 INVALID KEY
041600                     DISPLAY 'TRDACTN: USER REWRITE FAILED RRN='
041700                              WS-USER-RRN
041800             END-REWRITE
041900             SET TR-IS-CLOSED TO TRUE
042000             REWRITE TRADE-RECORD
042100             ADD 1 TO WS-CANCELS-PROCESSED
042200         ELSE
042300             MOVE 'N' TO WS-VALID-SW
042400             MOVE 'USER NOT FOUND FOR CANCEL' TO WS-REJECT-REASON
042500         END-IF
042600     END-IF.
042700 210-EXIT.
042800     EXIT.
042900*
043000 220-PROCESS-CLOSE-ACTION.
043100*    BUSINESS RULE 12 -- ONLY AN OPEN POSITION MAY BE CLOSED
043200*    MANUALLY.  THE CALC IS IDENTICAL TO THE SWEEP'S CLOSE.
043300     PERFORM 130-FIND-TRADE-BY-ID THRU 130-EXIT.
043400     IF NOT TRADE-REC-FOUND OR NOT TR-IS-OPEN
043500         MOVE 'N' TO WS-VALID-SW
043600         MOVE 'NO OPEN TRADE FOR CLOSE' TO WS-REJECT-REASON
043700     ELSE
043800         PERFORM 120-LOOKUP-PRICE THRU 120-EXIT
043900         IF NOT WS-PRICE-FOUND
044000             MOVE 'N' TO WS-VALID-SW
044100             MOVE 'QUOTE SERVICE ERROR' TO WS-REJECT-REASON
044200         ELSE
044300             PERFORM 600-CALC-PNL THRU 600-EXIT
044400             PERFORM 620-CALC-PAYOUT THRU 620-EXIT
044500             PERFORM 630-CALC-PNL-PERCENT THRU 630-EXIT
044600             MOVE TR-USER-ID TO WS-USER-RRN
044700             READ USER-FILE
044800                 INVALID KEY CONTINUE
044900             END-READ
045000             IF USER-REC-FOUND
045100                 ADD WS-PAYOUT TO US-VIRTUAL-BALANCE
045200                 REWRITE USER-RECORD
045300                     INVALID KEY
045400                         DISPLAY 'TRDACTN: USER REWRITE FAILED RRN='
045500                                  WS-USER-RRN
045600                 END-REWRITE
045700                 MOVE WS-CURRENT-PRICE  TO TR-CLOSE-PRICE
045800                 MOVE WS-PNL             TO TR-PNL
045900                 SET TR-RSN-MANUAL       TO TRUE
046000                 SET TR-IS-CLOSED        TO TRUE
046100                 REWRITE TRADE-RECORD
046200                 ADD 1 TO WS-CLOSES-PROCESSED
046300             ELSE
046400                 MOVE 'N' TO WS-VALID-SW
046500                 MOVE 'USER NOT FOUND FOR CLOSE' TO WS-REJECT-REASON
046600             END-IF
046700         END-IF
046800     END-IF.
046900 220-EXIT.
047000     EXIT.
047100*
047200 600-CALC-PNL.
047300*    BUSINESS RULE 3 -- SHARED WITH TRDSWEEP.  THE DIFF/ENTRY
047400*    RATIO IS TRUNCATED TO 8 DECIMALS BEFORE EITHER MULTIPLY.
047500     IF TR-SIDE-LONG
047600         COMPUTE WS-DIFF = WS-CURRENT-PRICE - TR-ENTRY-PRICE
047700     ELSE
047800         COMPUTE WS-DIFF = TR-ENTRY-PRICE - WS-CURRENT-PRICE
047900     END-IF.
048000     COMPUTE WS-RATIO ROUNDED = WS-DIFF / TR-ENTRY-PRICE.
048100     COMPUTE WS-PNL ROUNDED   = WS-RATIO * TR-MARGIN * TR-LEVERAGE.
048200 600-EXIT.
048300     EXIT.
048400*
048500 620-CALC-PAYOUT.
048600*    BUSINESS RULE 4 -- NEVER PAY OUT BELOW ZERO.
048700     COMPUTE WS-PAYOUT = TR-MARGIN + WS-PNL.
048800     IF WS-PAYOUT < 0
048900         MOVE 0 TO WS-PAYOUT
049000     END-IF.
049100 620-EXIT.
049200     EXIT.
049300*
049400 630-CALC-PNL-PERCENT.
049500*    BUSINESS RULE 6 -- FEEDS THE ACTION REPORT LINE ONLY.
049600     COMPUTE WS-PNL-PCT ROUNDED = (WS-PNL / TR-MARGIN) * 100.
049700 630-EXIT.
049800     EXIT.
049900*
050000 120-LOOKUP-PRICE.
050100     MOVE 'N' TO WS-PRICE-FOUND-SW.
050200     SET WS-PQ-IDX TO 1.
050300     SEARCH ALL WS-PRICE-ENTRY
050400         AT END
050500             MOVE 'N' TO WS-PRICE-FOUND-SW
050600         WHEN WS-PQ-SYMBOL(WS-PQ-IDX) = AR-SYMBOL
050700             MOVE 'Y' TO WS-PRICE-FOUND-SW
050800             MOVE WS-PQ-PRICE(WS-PQ-IDX) TO WS-CURRENT-PRICE
050900     END-SEARCH.
051000 120-EXIT.
051100     EXIT.
051200*
051300 130-FIND-TRADE-BY-ID.
051400*    TRADE-FILE HAS NO NATIVE KEYED ACCESS BY TR-ID (RELATIVE
051500*    ORGANISATION ONLY), SO THE ACTION RECORD CARRIES THE TRADE'S
051600*    RELATIVE SLOT IN AR-TRADE-ID POSITIONS 1-9, RIGHT-JUSTIFIED.
051700     MOVE AR-TRADE-ID(1:9) TO WS-TRADE-RRN.
051800     READ TRADE-FILE
051900         INVALID KEY
052000             CONTINUE
052100     END-READ.
052200 130-EXIT.
052300     EXIT.
052400*
052500 700-OPEN-FILES.
052600     OPEN INPUT  TRADE-ACTION-FILE
052700                 PRICE-FILE
052800          I-O    TRADE-FILE
052900                 USER-FILE
053000          OUTPUT ACTION-REPORT.
053100     IF NOT ACTN-FILE-OK
053200         DISPLAY 'TRDACTN: ERROR OPENING TRADE-ACTION-FILE RC='
053300                  WS-ACTN-STATUS
053400         MOVE 16 TO RETURN-CODE
053500         MOVE 'Y' TO WS-ACTN-EOF-SW
053600     END-IF.
053700 700-EXIT.
053800     EXIT.
053900*
054000 710-READ-ACTION-FILE.
054100     READ TRADE-ACTION-FILE
054200         AT END MOVE 'Y' TO WS-ACTN-EOF-SW
054300     END-READ.
054400 710-EXIT.
054500     EXIT.
054600*
054700 720-READ-PRICE-FILE.
054800     READ PRICE-FILE
054900         AT END MOVE 'Y' TO WS-PRICE-EOF-SW
055000     END-READ.
055100 720-EXIT.
055200     EXIT.
055300*
055400 790-CLOSE-FILES.
055500     CLOSE TRADE-ACTION-FILE
055600           TRADE-FILE
055700           USER-FILE
055800           PRICE-FILE
055900           ACTION-REPORT.
056000 790-EXIT.
056100     EXIT.
056200*
056300 800-INIT-REPORT.
056400     WRITE ACTION-REPORT-LINE FROM RPT-HEADING1 AFTER ADVANCING PAGE.
056500 800-EXIT.
056600     EXIT.
056700*
056800 830-REPORT-ACTION-RESULT.
056900     MOVE AR-ACTION-CODE TO RPT-ACT-CODE.
057000     MOVE AR-TRADE-ID    TO RPT-ACT-TRADE-ID.
057100     IF WS-ACTION-VALID
057200         MOVE 'PROCESSED' TO RPT-ACT-RESULT
057300     ELSE
057400         MOVE WS-REJECT-REASON TO RPT-ACT-RESULT
057500     END-IF.
057600     WRITE ACTION-REPORT-LINE FROM RPT-ACTION-DETAIL
057700           AFTER ADVANCING 1.
057800 830-EXIT.
057900     EXIT.
058000*
058100 850-REPORT-ACTION-TOTALS.
058200     WRITE ACTION-REPORT-LINE FROM RPT-STATS-HDR1 AFTER ADVANCING 2.
058300
058400     MOVE 'OPEN'       TO RPT-STAT-LABEL.
058500     MOVE WS-OPENS-REQUESTED   TO RPT-STAT-REQUESTED.
058600     MOVE WS-OPENS-PROCESSED   TO RPT-STAT-PROCESSED.
058700     WRITE ACTION-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
058800
058900     MOVE 'CANCEL'     TO RPT-STAT-LABEL.
059000     MOVE WS-CANCELS-REQUESTED TO RPT-STAT-REQUESTED.
059100     MOVE WS-CANCELS-PROCESSED TO RPT-STAT-PROCESSED.
059200     WRITE ACTION-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
059300
059400     MOVE 'CLOSE'      TO RPT-STAT-LABEL.
059500     MOVE WS-CLOSES-REQUESTED  TO RPT-STAT-REQUESTED.
059600     MOVE WS-CLOSES-PROCESSED  TO RPT-STAT-PROCESSED.
059700     WRITE ACTION-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
059800
059900     MOVE 'REJECTED'   TO RPT-STAT-LABEL.
060000     MOVE WS-ACTIONS-REJECTED  TO RPT-STAT-REQUESTED.
060100     MOVE 0                    TO RPT-STAT-PROCESSED.
060200     WRITE ACTION-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
060300 850-EXIT.
060400     EXIT.
