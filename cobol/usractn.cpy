000100******************************************************************00010000
000200*    USRACTN  --  USER LEDGER MAINTENANCE TRANSACTION RECORD     *00020000
000300*                                                                *00030000
000400*    ONE ENTRY PER CREATE-USER OR UPDATE-BALANCE REQUEST, READ   *00040000
000500*    BY USRMAINT.  UA-USERNAME/UA-IS-PREMIUM-NEW ARE ONLY USED   *00050000
000600*    ON A 'CREATE  ' ACTION; UA-AMOUNT IS ONLY USED ON AN        *00060000
000700*    'UPDATBAL' ACTION.                                          *00070000
000800*                                                                *00080000
000900*    RJH 11/87 - ORIGINAL LAYOUT.                                00090000
001000******************************************************************00100000
001100 01  USER-ACTION-RECORD.                                          00110000
001200     05  UA-ACTION-CODE              PIC X(8).                  00120000
001300         88  UA-ACTION-IS-CREATE     VALUE 'CREATE  '.            00130000
001400         88  UA-ACTION-IS-UPDATBAL   VALUE 'UPDATBAL'.            00140000
001500     05  UA-USER-ID                  PIC 9(9)      COMP-3.       00150000
001600     05  UA-USERNAME                 PIC X(30).                 00160000
001700     05  UA-IS-PREMIUM-NEW           PIC X(1).                  00170000
001800     05  UA-AMOUNT                   PIC S9(9)V9(4) COMP-3.      00180000
001900     05  FILLER                      PIC X(10).                 00190000
