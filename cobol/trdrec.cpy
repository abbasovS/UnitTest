000100******************************************************************00010000
000200*    TRDREC   --  LEVERAGED POSITION / PENDING ORDER RECORD      *00020000
000300*                                                                *00030000
000400*    ONE ENTRY PER TRADE.  AN ENTRY IS A PENDING ORDER UNTIL THE *00040000
000500*    SWEEP (TRDSWEEP) ACTIVATES IT AGAINST THE QUOTED PRICE, AT  *00050000
000600*    WHICH POINT IT BECOMES AN OPEN POSITION, AND REMAINS OPEN   *00060000
000700*    UNTIL LIQUIDATED, STOPPED OUT, TAKEN-PROFIT, OR MANUALLY    *00070000
000800*    CLOSED (TRDACTN).                                          *00080000
000900*                                                                *00090000
001000*    RJH 11/87 - ORIGINAL LAYOUT.                                00100000
001100*    KPT 04/91 - ADDED TR-CLOSE-REASON, WIDENED TR-PNL TO 8      *00110000
001200*                DECIMALS TO MATCH THE RATIO CALC IN TRDSWEEP.  *00120000
001300*    DMS 09/99 - Y2K REVIEW.  NO DATE FIELDS ON THIS RECORD --   *00130000
001400*                NOTHING TO REMEDIATE.  SEE CR-1998-114.        *00140000
001450*    WCL 09/03 - TRADE-FILE IS NOW RELATIVE ORGANISATION (SEE    00145000
001460*                CR-2003-051).  POSITIONS 1-9 OF TR-ID CARRY     00146000
001470*                THE ZERO-FILLED RELATIVE RECORD NUMBER TRDACTN  00147000
001480*                ASSIGNED THE TRADE AT OPEN TIME -- THE REMAINING00148000
001490*                CHARACTERS ARE THE VENDOR-SUPPLIED TRADE UUID   00149000
001495*                TEXT AND ARE NOT USED FOR FILE ACCESS.          00149500
001497*    WCL 09/03 - TR-RESERVED CARVED OUT OF THE OLD TRAILING      00149700
001498*                FILLER AHEAD OF THE PLANNED MULTI-ACCOUNT       00149800
001499*                REWRITE -- NOT POPULATED ON THIS RELEASE.       00149900
001500******************************************************************00150000
001600 01  TRADE-RECORD.                                               00160000
001700     05  TR-ID                       PIC X(36).                  00170000
001800     05  TR-USER-ID                  PIC 9(9)      COMP-3.       00180000
001900     05  TR-SYMBOL                   PIC X(10).                  00190000
002000     05  TR-SIDE                     PIC X(5).                   00200000
002100         88  TR-SIDE-LONG             VALUE 'LONG '.              00210000
002200         88  TR-SIDE-SHORT            VALUE 'SHORT'.              00220000
002300     05  TR-ENTRY-PRICE              PIC S9(9)V9(4) COMP-3.      00230000
002400     05  TR-MARGIN                   PIC S9(9)V9(4) COMP-3.      00240000
002500     05  TR-LEVERAGE                 PIC 9(2)      COMP-3.       00250000
002600     05  TR-LIQUIDATION-PX           PIC S9(9)V9(4) COMP-3.      00260000
002700     05  TR-TAKE-PROFIT              PIC S9(9)V9(4) COMP-3.      00270000
002800     05  TR-STOP-LOSS                PIC S9(9)V9(4) COMP-3.      00280000
002900     05  TR-STATUS                   PIC X(7).                  00290000
003000         88  TR-IS-PENDING           VALUE 'PENDING'.            00300000
003100         88  TR-IS-OPEN              VALUE 'OPEN   '.            00310000
003200         88  TR-IS-CLOSED            VALUE 'CLOSED '.            00320000
003300     05  TR-PNL                      PIC S9(9)V9(8) COMP-3.      00330000
003400     05  TR-CLOSE-PRICE              PIC S9(9)V9(4) COMP-3.      00340000
003500     05  TR-CLOSE-REASON             PIC X(12).                 00350000
003600         88  TR-RSN-LIQUIDATED       VALUE 'LIQUIDATED  '.       00360000
003700         88  TR-RSN-STOP-LOSS        VALUE 'STOP_LOSS   '.       00370000
003800         88  TR-RSN-TAKE-PROFIT      VALUE 'TAKE_PROFIT '.       00380000
003900         88  TR-RSN-MANUAL           VALUE 'MANUAL      '.       00390000
004000         88  TR-RSN-NONE             VALUE SPACES.               00400000
004100     05  TR-ENTRY-PRICE-RDF REDEFINES TR-ENTRY-PRICE             00410000
004200                                     PIC S9(13)    COMP-3.       00420000
004250     05  TR-RESERVED                 PIC X(10).                 00425000
004300     05  FILLER                      PIC X(12).                 00430000
