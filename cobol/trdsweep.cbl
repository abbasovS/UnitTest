000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDSWEEP.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  TRADING SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/12/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*   TRDSWEEP -- LEVERAGED PAPER-TRADING ENGINE SWEEP            *
001000*                                                                *
001100*   PERIODIC SWEEP OF THE TRADE LEDGER.  ONE RUN OF THIS        *
001200*   PROGRAM IS ONE SWEEP.  FOR EVERY PENDING ORDER, THE         *
001300*   CURRENT QUOTE IS CHECKED AGAINST THE ORDER'S TARGET PRICE   *
001400*   AND THE ORDER IS ACTIVATED IF THE TARGET IS TOUCHED.  FOR   *
001500*   EVERY OPEN POSITION, THE QUOTE IS CHECKED AGAINST THE       *
001600*   LIQUIDATION, STOP-LOSS AND TAKE-PROFIT THRESHOLDS (IN THAT  *
001700*   PRIORITY) AND THE POSITION IS CLOSED ON THE FIRST HIT.      *
001800*   BALANCES ARE POSTED TO THE OWNING USER RECORD AS EACH       *
001900*   ORDER OR POSITION IS DISPOSED.  A CONTROL REPORT IS         *
002000*   PRODUCED SHOWING EVERY ACTIVATION AND CLOSE PLUS GRAND      *
002100*   TOTALS BY CLOSE REASON.                                     *
002200*                                                                *
002300*-----------------------------------------------------------------
002400*   AMENDMENT HISTORY                                           *
002500*-----------------------------------------------------------------
002600*   RJH 11/87 - ORIGINAL PROGRAM.                               *
002700*   RJH 03/88 - FIX: STOP-LOSS WAS BEING CHECKED AHEAD OF       *
002800*               LIQUIDATION.  SEE PR-88-114.                    *
002900*   KPT 04/91 - ADDED TAKE-PROFIT HANDLING AND THE 8-DECIMAL    *
003000*               PNL RATIO CALC.  SEE CR-1991-009.               *
003100*   KPT 07/93 - LEVERAGE RANGE WIDENED FROM 2-20 TO 2-50 PER    *
003200*               PRODUCT REQUEST PR-93-041.                      *
003300*   DMS 09/98 - Y2K IMPACT REVIEW.  SYSTEM-DATE-AND-TIME IS     *
003400*               DISPLAY-ONLY ON THIS RUN; NO STORED DATE FIELDS *
003500*               DRIVE ANY CALCULATION.  NO CHANGE REQUIRED.     *
003600*   DMS 01/99 - Y2K REMEDIATION SIGN-OFF.  SEE CR-1998-114.     *
003700*   WCL 02/01 - PRICE TABLE RAISED FROM 200 TO 500 SYMBOLS PER  *
003800*               REQ 2001-007 (EXCHANGE LISTING GROWTH).        *
003900*   WCL 08/03 - ADDED TOTAL PAYOUT CREDITED LINE TO THE SWEEP   *
004000*               REPORT PER AUDIT FINDING AUD-2003-22.          *
004100*   WCL 09/03 - TRADE-FILE RECAST AS RELATIVE ORGANISATION,     *
004200*               ACCESSED HERE SEQUENTIALLY, SO TRDACTN CAN      *
004300*               RANDOM-ACCESS THE SAME DATASET BY RRN.  SEE     *
004400*               CR-2003-051.                                   *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRADE-FILE ASSIGN TO TRADEFIL
005500            ORGANIZATION IS RELATIVE
005600            ACCESS MODE  IS SEQUENTIAL
005700            RELATIVE KEY IS WS-TRADE-RRN
005800            FILE STATUS  IS WS-TRADE-STATUS.
005900     SELECT USER-FILE  ASSIGN TO USERFIL
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE  IS RANDOM
006200            RELATIVE KEY IS WS-USER-RRN
006300            FILE STATUS  IS WS-USER-STATUS.
006400     SELECT PRICE-FILE ASSIGN TO PRICEFIL
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS MODE  IS SEQUENTIAL
006700            FILE STATUS  IS WS-PRICE-STATUS.
006800     SELECT SWEEP-REPORT ASSIGN TO SWEEPRPT
006900            ORGANIZATION IS SEQUENTIAL.
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  TRADE-FILE
007500     RECORDING MODE IS F.
007600 COPY TRDREC.
007700*
007800 FD  USER-FILE
007900     RECORDING MODE IS F.
008000 COPY USRREC.
008100*
008200 FD  PRICE-FILE
008300     RECORDING MODE IS F.
008400 COPY PRCQUOT.
008500*
008600 FD  SWEEP-REPORT
008700     RECORDING MODE IS F.
008800 01  SWEEP-REPORT-LINE           PIC X(132).
008900*****************************************************************
009000 WORKING-STORAGE SECTION.
009100*****************************************************************
009200*
009300 01  SYSTEM-DATE-AND-TIME.
009400     05  CURRENT-DATE.
009500         10  CURRENT-YEAR        PIC 9(2).
009600         10  CURRENT-MONTH       PIC 9(2).
009700         10  CURRENT-DAY         PIC 9(2).
009800     05  CURRENT-TIME.
009900         10  CURRENT-HOUR        PIC 9(2).
010000         10  CURRENT-MINUTE      PIC 9(2).
010100         10  CURRENT-SECOND      PIC 9(2).
010200         10  CURRENT-HNDSEC      PIC 9(2).
010300*
010400     05  FILLER                  PIC X(04)  VALUE SPACES.
010500 01  WS-FILE-STATUS-FIELDS.
010600     05  WS-TRADE-STATUS         PIC X(2)  VALUE SPACES.
010700         88  TRADE-FILE-OK       VALUE '00'.
010800         88  TRADE-FILE-EOF      VALUE '10'.
010900     05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.
011000         88  USER-REC-FOUND      VALUE '00'.
011100     05  WS-PRICE-STATUS         PIC X(2)  VALUE SPACES.
011200         88  PRICE-FILE-OK       VALUE '00'.
011300         88  PRICE-FILE-EOF      VALUE '10'.
011400*
011500     05  FILLER                  PIC X(04)  VALUE SPACES.
011600 01  WS-SWITCHES.
011700     05  WS-TRADE-EOF-SW         PIC X     VALUE 'N'.
011800         88  WS-TRADE-EOF        VALUE 'Y'.
011900     05  WS-PRICE-EOF-SW         PIC X     VALUE 'N'.
012000         88  WS-PRICE-EOF        VALUE 'Y'.
012100     05  WS-PRICE-FOUND-SW       PIC X     VALUE 'N'.
012200         88  WS-PRICE-FOUND      VALUE 'Y'.
012300     05  WS-CLOSE-HIT-SW         PIC X     VALUE 'N'.
012400         88  WS-CLOSE-HIT        VALUE 'Y'.
012500     05  WS-PENDING-HIT-SW       PIC X     VALUE 'N'.
012600         88  WS-PENDING-HIT      VALUE 'Y'.
012700*
012800     05  FILLER                  PIC X(04)  VALUE SPACES.
012900*        *******************
013000*            SCALAR WORK ITEMS -- 77-LEVEL PER SHOP CONVENTION
013100*        *******************
013200 77  WS-PRICE-TABLE-MAX          PIC 9(3)  COMP  VALUE 500.
013300 77  WS-PRICE-TABLE-COUNT        PIC 9(3)  COMP  VALUE 0.
013400 77  WS-USER-RRN                 PIC 9(9)  COMP  VALUE 0.
013500 77  WS-TRADE-RRN                PIC 9(9)  COMP  VALUE 0.
013600 77  WS-CLOSE-REASON             PIC X(12) VALUE SPACES.
013700 01  WS-PRICE-TABLE.
013800     05  WS-PRICE-ENTRY OCCURS 500 TIMES
013900                         ASCENDING KEY IS WS-PQ-SYMBOL
014000                         INDEXED BY WS-PQ-IDX.
014100         10  WS-PQ-SYMBOL        PIC X(10).
014200         10  WS-PQ-SYMBOL-PARTS REDEFINES WS-PQ-SYMBOL.
014300             15  WS-PQ-BASE-CCY  PIC X(6).
014400             15  WS-PQ-QUOTE-CCY PIC X(4).
014500         10  WS-PQ-PRICE         PIC S9(9)V9(4) COMP-3.
014600     05  FILLER                  PIC X(06)  VALUE SPACES.
014700*
014800 01  WS-WORK-FIELDS.
014900     05  WS-CURRENT-PRICE        PIC S9(9)V9(4) COMP-3  VALUE 0.
015000     05  WS-CURRENT-PRICE-RDF REDEFINES WS-CURRENT-PRICE
015100                                PIC S9(13)    COMP-3.
015200     05  WS-DIFF                 PIC S9(9)V9(4) COMP-3  VALUE 0.
015300     05  WS-RATIO                PIC S9(5)V9(8) COMP-3  VALUE 0.
015400     05  WS-PNL                  PIC S9(9)V9(8) COMP-3  VALUE 0.
015500     05  WS-PAYOUT                PIC S9(9)V9(4) COMP-3  VALUE 0.
015600     05  WS-PAYOUT-RDF REDEFINES WS-PAYOUT
015700                                PIC S9(13)    COMP-3.
015800*
015900     05  FILLER                  PIC X(04)  VALUE SPACES.
016000 01  WS-SWEEP-TOTALS.
016100     05  WS-ORDERS-ACTIVATED     PIC S9(6)  COMP  VALUE 0.
016200     05  WS-POSITIONS-CLOSED     PIC S9(6)  COMP  VALUE 0.
016300     05  WS-CLOSED-LIQUIDATED    PIC S9(6)  COMP  VALUE 0.
016400     05  WS-CLOSED-STOP-LOSS     PIC S9(6)  COMP  VALUE 0.
016500     05  WS-CLOSED-TAKE-PROFIT   PIC S9(6)  COMP  VALUE 0.
016600     05  WS-TOTAL-PNL-POSTED     PIC S9(9)V9(8) COMP-3  VALUE 0.
016700     05  WS-TOTAL-PAYOUT-CREDIT  PIC S9(9)V9(4) COMP-3  VALUE 0.
016800*
016900*        *******************
017000*            REPORT LINES
017100*        *******************
017200     05  FILLER                  PIC X(04)  VALUE SPACES.
017300 01  RPT-HEADING1.
017400     05  FILLER                  PIC X(20)
017500               VALUE 'TRADE SWEEP REPORT  '.
017600     05  FILLER                  PIC X(15) VALUE 'RUN DATE:  '.
017700     05  RPT-MM                  PIC 99.
017800     05  FILLER                  PIC X     VALUE '/'.
017900     05  RPT-DD                  PIC 99.
018000     05  FILLER                  PIC X     VALUE '/'.
018100     05  RPT-YY                  PIC 99.
018200     05  FILLER                  PIC X(80) VALUE SPACES.
018300 01  RPT-SECTION-HDR.
018400     05  RPT-SECTION-TEXT        PIC X(40) VALUE SPACES.
018500     05  FILLER                  PIC X(92) VALUE SPACES.
018600 01  RPT-ACTIVATED-DETAIL.
018700     05  RPT-ACT-ID              PIC X(36).
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  RPT-ACT-SYMBOL          PIC X(10).
019000     05  FILLER                  PIC X(02) VALUE SPACES.
019100     05  RPT-ACT-SIDE            PIC X(05).
019200     05  FILLER                  PIC X(02) VALUE SPACES.
019300     05  RPT-ACT-ENTRY-PX        PIC ZZZZZZZZ9.9999.
019400     05  FILLER                  PIC X(61) VALUE SPACES.
019500 01  RPT-CLOSED-DETAIL.
019600     05  RPT-CLS-ID              PIC X(36).
019700     05  FILLER                  PIC X(02) VALUE SPACES.
019800     05  RPT-CLS-SYMBOL          PIC X(10).
019900     05  FILLER                  PIC X(02) VALUE SPACES.
020000     05  RPT-CLS-SIDE            PIC X(05).
020100     05  FILLER                  PIC X(02) VALUE SPACES.
020200     05  RPT-CLS-REASON          PIC X(12).
020300     05  FILLER                  PIC X(02) VALUE SPACES.
020400     05  RPT-CLS-PNL             PIC -ZZZZZZ9.99999999.
020500     05  FILLER                  PIC X(40) VALUE SPACES.
020600 01  RPT-TOTALS-DETAIL.
020700     05  RPT-TOT-LABEL            PIC X(24) VALUE SPACES.
020800     05  RPT-TOT-VALUE            PIC ZZZZZ9.
020900     05  FILLER                   PIC X(95) VALUE SPACES.
021000 01  RPT-TOTALS-PNL.
021100     05  RPT-TOT-PNL-LABEL        PIC X(24)
021200             VALUE 'TOTAL PNL POSTED:       '.
021300     05  RPT-TOT-PNL-VALUE        PIC -ZZZZZZ9.99999999.
021400     05  FILLER                   PIC X(87) VALUE SPACES.
021500 01  RPT-TOTALS-PAYOUT.
021600     05  RPT-TOT-PAY-LABEL        PIC X(24)
021700             VALUE 'TOTAL PAYOUT CREDITED:  '.
021800     05  RPT-TOT-PAY-VALUE        PIC -ZZZZZZ9.9999.
021900     05  FILLER                   PIC X(92) VALUE SPACES.
022000*
022100 LINKAGE SECTION.
022200*
022300*****************************************************************
022400 PROCEDURE DIVISION.
022500*****************************************************************
022600*
022700 000-MAIN.
022800     ACCEPT CURRENT-DATE FROM DATE.
022900     ACCEPT CURRENT-TIME FROM TIME.
023000     DISPLAY 'TRDSWEEP STARTED  DATE = ' CURRENT-MONTH '/'
023100             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
023200
023300     PERFORM 700-OPEN-FILES.
023400     PERFORM 100-LOAD-PRICE-TABLE THRU 100-EXIT.
023500     PERFORM 800-INIT-REPORT.
023600
023700     PERFORM 730-READ-TRADE-FILE.
023800     PERFORM 110-PROCESS-ONE-TRADE THRU 110-EXIT
023900             UNTIL WS-TRADE-EOF.
024000
024100     PERFORM 850-REPORT-SWEEP-TOTALS.
024200     PERFORM 790-CLOSE-FILES.
024300
024400     GOBACK.
024500*
024600 100-LOAD-PRICE-TABLE.
024700     MOVE 0 TO WS-PRICE-TABLE-COUNT.
024800     PERFORM 720-READ-PRICE-FILE.
024900     PERFORM 105-LOAD-ONE-QUOTE THRU 105-EXIT
025000         UNTIL WS-PRICE-EOF
025100            OR WS-PRICE-TABLE-COUNT >= WS-PRICE-TABLE-MAX.
025200 100-EXIT.
025300     EXIT.
025400*
025500 105-LOAD-ONE-QUOTE.
025600     ADD 1 TO WS-PRICE-TABLE-COUNT.
025700     MOVE PQ-SYMBOL TO WS-PQ-SYMBOL(WS-PRICE-TABLE-COUNT).
025800     MOVE PQ-PRICE  TO WS-PQ-PRICE(WS-PRICE-TABLE-COUNT).
025900     PERFORM 720-READ-PRICE-FILE.
026000 105-EXIT.
026100     EXIT.
026200*
026300 110-PROCESS-ONE-TRADE.
026400     EVALUATE TRUE
026500         WHEN TR-IS-PENDING
026600             PERFORM 200-PROCESS-PENDING-TRADE THRU 200-EXIT
026700         WHEN TR-IS-OPEN
026800             PERFORM 300-PROCESS-OPEN-TRADE THRU 300-EXIT
026900         WHEN OTHER
027000             CONTINUE
027100     END-EVALUATE.
027200     PERFORM 730-READ-TRADE-FILE.
027300 110-EXIT.
027400     EXIT.
027500*
027600 200-PROCESS-PENDING-TRADE.
027700     PERFORM 120-LOOKUP-PRICE THRU 120-EXIT.
027800     IF WS-PRICE-FOUND
027900         PERFORM 210-CHECK-PENDING-HIT THRU 210-EXIT
028000         IF WS-PENDING-HIT
028100             PERFORM 220-ACTIVATE-PENDING-TRADE THRU 220-EXIT
028200         END-IF
028300     END-IF.
028400 200-EXIT.
028500     EXIT.
028600*
028700 210-CHECK-PENDING-HIT.
028800     MOVE 'N' TO WS-PENDING-HIT-SW.
028900     EVALUATE TRUE
029000         WHEN TR-SIDE-LONG  AND WS-CURRENT-PRICE <= TR-ENTRY-PRICE
029100             MOVE 'Y' TO WS-PENDING-HIT-SW
029200         WHEN TR-SIDE-SHORT AND WS-CURRENT-PRICE >= TR-ENTRY-PRICE
029300             MOVE 'Y' TO WS-PENDING-HIT-SW
029400         WHEN OTHER
029500             CONTINUE
029600     END-EVALUATE.
029700 210-EXIT.
029800     EXIT.
029900*
030000 220-ACTIVATE-PENDING-TRADE.
030100     MOVE TR-USER-ID TO WS-USER-RRN.
030200     READ USER-FILE
030300         INVALID KEY
030400             DISPLAY 'TRDSWEEP: USER NOT FOUND RRN=' WS-USER-RRN
030500     END-READ.
030600     IF USER-REC-FOUND
030700         SUBTRACT TR-MARGIN FROM US-FROZEN-BALANCE
030800         REWRITE USER-RECORD
030900             INVALID KEY
031000                 DISPLAY 'TRDSWEEP: USER REWRITE FAILED RRN='
031100                          WS-USER-RRN
031200         END-REWRITE
031300         SET TR-IS-OPEN TO TRUE
031400         REWRITE TRADE-RECORD
031500         ADD 1 TO WS-ORDERS-ACTIVATED
031600         PERFORM 830-REPORT-PENDING-ACTIVATED
031700     END-IF.
031800 220-EXIT.
031900     EXIT.
032000*
032100 300-PROCESS-OPEN-TRADE.
032200     PERFORM 120-LOOKUP-PRICE THRU 120-EXIT.
032300     IF WS-PRICE-FOUND
032400         PERFORM 310-CHECK-CLOSE-HIT THRU 310-EXIT
032500         IF WS-CLOSE-HIT
032600             PERFORM 320-CLOSE-TRADE THRU 320-EXIT
032700         END-IF
032800     END-IF.
032900 300-EXIT.
033000     EXIT.
033100*
033200 310-CHECK-CLOSE-HIT.
033300     MOVE 'N' TO WS-CLOSE-HIT-SW.
033400     MOVE SPACES TO WS-CLOSE-REASON.
033500     EVALUATE TRUE
033600         WHEN (TR-SIDE-LONG  AND WS-CURRENT-PRICE <= TR-LIQUIDATION-PX)
033700           OR (TR-SIDE-SHORT AND WS-CURRENT-PRICE >= TR-LIQUIDATION-PX)
033800             MOVE 'Y'            TO WS-CLOSE-HIT-SW
033900             MOVE 'LIQUIDATED  ' TO WS-CLOSE-REASON
034000         WHEN TR-STOP-LOSS NOT = 0
034100           AND ((TR-SIDE-LONG  AND WS-CURRENT-PRICE <= TR-STOP-LOSS)
034200            OR  (TR-SIDE-SHORT AND WS-CURRENT-PRICE >= TR-STOP-LOSS))
034300             MOVE 'Y'            TO WS-CLOSE-HIT-SW
034400             MOVE 'STOP_LOSS   ' TO WS-CLOSE-REASON
034500         WHEN TR-TAKE-PROFIT NOT = 0
034600           AND ((TR-SIDE-LONG  AND WS-CURRENT-PRICE >= TR-TAKE-PROFIT)
034700            OR  (TR-SIDE-SHORT AND WS-CURRENT-PRICE <= TR-TAKE-PROFIT))
034800             MOVE 'Y'             TO WS-CLOSE-HIT-SW
034900             MOVE 'TAKE_PROFIT ' TO WS-CLOSE-REASON
035000         WHEN OTHER
035100             CONTINUE
035200     END-EVALUATE.
035300 310-EXIT.
035400     EXIT.
035500*
035600 320-CLOSE-TRADE.
035700     PERFORM 600-CALC-PNL THRU 600-EXIT.
035800     PERFORM 620-CALC-PAYOUT THRU 620-EXIT.
035900     MOVE TR-USER-ID TO WS-USER-RRN.
036000     READ USER-FILE
036100         INVALID KEY
036200             DISPLAY 'TRDSWEEP: USER NOT FOUND RRN=' WS-USER-RRN
036300     END-READ.
036400     IF USER-REC-FOUND
036500         ADD WS-PAYOUT TO US-VIRTUAL-BALANCE
036600         REWRITE USER-RECORD
036700             INVALID KEY
036800                 DISPLAY 'TRDSWEEP: USER REWRITE FAILED RRN='
036900                          WS-USER-RRN
037000         END-REWRITE
037100         MOVE WS-CURRENT-PRICE TO TR-CLOSE-PRICE
037200         MOVE WS-PNL            TO TR-PNL
037300         MOVE WS-CLOSE-REASON   TO TR-CLOSE-REASON
037400         SET TR-IS-CLOSED TO TRUE
037500         REWRITE TRADE-RECORD
037600         ADD 1 TO WS-POSITIONS-CLOSED
037700         ADD WS-PNL    TO WS-TOTAL-PNL-POSTED
037800         ADD WS-PAYOUT TO WS-TOTAL-PAYOUT-CREDIT
037900         EVALUATE WS-CLOSE-REASON
038000             WHEN 'LIQUIDATED  '
038100                 ADD 1 TO WS-CLOSED-LIQUIDATED
038200             WHEN 'STOP_LOSS   '
038300                 ADD 1 TO WS-CLOSED-STOP-LOSS
038400             WHEN 'TAKE_PROFIT '
038500                 ADD 1 TO WS-CLOSED-TAKE-PROFIT
038600         END-EVALUATE
038700         PERFORM 840-REPORT-POSITION-CLOSED
038800     END-IF.
038900 320-EXIT.
039000     EXIT.
039100*
039200 600-CALC-PNL.
039300*    BUSINESS RULE 3 -- SHARED WITH TRDACTN.  THE DIFF/ENTRY
039400*    RATIO IS TRUNCATED TO 8 DECIMALS BEFORE EITHER MULTIPLY,
039500*    NOT JUST AT THE END.
039600     IF TR-SIDE-LONG
039700         COMPUTE WS-DIFF = WS-CURRENT-PRICE - TR-ENTRY-PRICE
039800     ELSE
039900         COMPUTE WS-DIFF = TR-ENTRY-PRICE - WS-CURRENT-PRICE
040000     END-IF.
040100     COMPUTE WS-RATIO ROUNDED = WS-DIFF / TR-ENTRY-PRICE.
040200     COMPUTE WS-PNL ROUNDED   = WS-RATIO * TR-MARGIN * TR-LEVERAGE.
040300 600-EXIT.
040400     EXIT.
040500*
040600 620-CALC-PAYOUT.
040700     COMPUTE WS-PAYOUT = TR-MARGIN + WS-PNL.
040800     IF WS-PAYOUT < 0
040900         MOVE 0 TO WS-PAYOUT
041000     END-IF.
041100 620-EXIT.
041200     EXIT.
041300*
041400 120-LOOKUP-PRICE.
041500     MOVE 'N' TO WS-PRICE-FOUND-SW.
041600     SET WS-PQ-IDX TO 1.
041700     SEARCH ALL WS-PRICE-ENTRY
041800         AT END
041900             MOVE 'N' TO WS-PRICE-FOUND-SW
042000         WHEN WS-PQ-SYMBOL(WS-PQ-IDX) = TR-SYMBOL
042100             MOVE 'Y' TO WS-PRICE-FOUND-SW
042200             MOVE WS-PQ-PRICE(WS-PQ-IDX) TO WS-CURRENT-PRICE
042300     END-SEARCH.
042400 120-EXIT.
042500     EXIT.
042600*
042700 700-OPEN-FILES.
042800     OPEN INPUT  PRICE-FILE
042900          I-O    TRADE-FILE
043000                 USER-FILE
043100          OUTPUT SWEEP-REPORT.
043200     IF NOT TRADE-FILE-OK
043300         DISPLAY 'TRDSWEEP: ERROR OPENING TRADE-FILE RC=' WS-TRADE-STATUS
043400         MOVE 16 TO RETURN-CODE
043500         MOVE 'Y' TO WS-TRADE-EOF-SW
043600     END-IF.
043700 700-EXIT.
043800     EXIT.
043900*
044000 720-READ-PRICE-FILE.
044100     READ PRICE-FILE
044200         AT END MOVE 'Y' TO WS-PRICE-EOF-SW
044300     END-READ.
044400 720-EXIT.
044500     EXIT.
044600*
044700 730-READ-TRADE-FILE.
044800     READ TRADE-FILE
044900         AT END MOVE 'Y' TO WS-TRADE-EOF-SW
045000     END-READ.
045100 730-EXIT.
045200     EXIT.
045300*
045400 790-CLOSE-FILES.
045500     CLOSE TRADE-FILE
045600           USER-FILE
045700           PRICE-FILE
045800           SWEEP-REPORT.
045900 790-EXIT.
046000     EXIT.
046100*
046200 800-INIT-REPORT.
046300     MOVE CURRENT-YEAR  TO RPT-YY.
046400     MOVE CURRENT-MONTH TO RPT-MM.
046500     MOVE CURRENT-DAY   TO RPT-DD.
046600     WRITE SWEEP-REPORT-LINE FROM RPT-HEADING1 AFTER ADVANCING PAGE.
046700     MOVE '---- PENDING ORDERS ACTIVATED ----' TO RPT-SECTION-TEXT.
046800     WRITE SWEEP-REPORT-LINE FROM RPT-SECTION-HDR AFTER ADVANCING 2.
046900 800-EXIT.
047000     EXIT.
047100*
047200 830-REPORT-PENDING-ACTIVATED.
047300     MOVE TR-ID           TO RPT-ACT-ID.
047400     MOVE TR-SYMBOL        TO RPT-ACT-SYMBOL.
047500     MOVE TR-SIDE           TO RPT-ACT-SIDE.
047600     MOVE TR-ENTRY-PRICE    TO RPT-ACT-ENTRY-PX.
047700     WRITE SWEEP-REPORT-LINE FROM RPT-ACTIVATED-DETAIL
047800           AFTER ADVANCING 1.
047900 830-EXIT.
048000     EXIT.
048100*
048200 840-REPORT-POSITION-CLOSED.
048300     IF WS-POSITIONS-CLOSED = 1
048400         MOVE '---- POSITIONS CLOSED ----' TO RPT-SECTION-TEXT
048500         WRITE SWEEP-REPORT-LINE FROM RPT-SECTION-HDR
048600               AFTER ADVANCING 2
048700     END-IF.
048800     MOVE TR-ID            TO RPT-CLS-ID.
048900     MOVE TR-SYMBOL         TO RPT-CLS-SYMBOL.
049000     MOVE TR-SIDE            TO RPT-CLS-SIDE.
049100     MOVE TR-CLOSE-REASON    TO RPT-CLS-REASON.
049200     MOVE TR-PNL             TO RPT-CLS-PNL.
049300     WRITE SWEEP-REPORT-LINE FROM RPT-CLOSED-DETAIL
049400           AFTER ADVANCING 1.
049500 840-EXIT.
049600     EXIT.
049700*
049800 850-REPORT-SWEEP-TOTALS.
049900     MOVE '---- TOTALS ----' TO RPT-SECTION-TEXT.
050000     WRITE SWEEP-REPORT-LINE FROM RPT-SECTION-HDR AFTER ADVANCING 2.
050100
050200     MOVE 'ORDERS ACTIVATED:       ' TO RPT-TOT-LABEL.
050300     MOVE WS-ORDERS-ACTIVATED        TO RPT-TOT-VALUE.
050400     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1.
050500
050600     MOVE 'POSITIONS CLOSED:       ' TO RPT-TOT-LABEL.
050700     MOVE WS-POSITIONS-CLOSED        TO RPT-TOT-VALUE.
050800     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1.
050900
051000     MOVE '  OF WHICH LIQUIDATED:  ' TO RPT-TOT-LABEL.
051100     MOVE WS-CLOSED-LIQUIDATED       TO RPT-TOT-VALUE.
051200     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1.
051300
051400     MOVE '  OF WHICH STOP_LOSS:   ' TO RPT-TOT-LABEL.
051500     MOVE WS-CLOSED-STOP-LOSS        TO RPT-TOT-VALUE.
051600     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1.
051700
051800     MOVE '  OF WHICH TAKE_PROFIT: ' TO RPT-TOT-LABEL.
051900     MOVE WS-CLOSED-TAKE-PROFIT      TO RPT-TOT-VALUE.
052000     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1.
052100
052200     MOVE WS-TOTAL-PNL-POSTED TO RPT-TOT-PNL-VALUE.
052300     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-PNL AFTER ADVANCING 2.
052400
052500     MOVE WS-TOTAL-PAYOUT-CREDIT TO RPT-TOT-PAY-VALUE.
052600     WRITE SWEEP-REPORT-LINE FROM RPT-TOTALS-PAYOUT AFTER ADVANCING 1.
052700 850-EXIT.
052800     EXIT.
