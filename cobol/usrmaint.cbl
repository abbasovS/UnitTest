000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRMAINT.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  TRADING SYSTEMS GROUP.
000500 DATE-WRITTEN.  01/15/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*   USRMAINT -- USER LEDGER MAINTENANCE PROCESSOR               *
001000*                                                                *
001100*   READS THE USER-ACTION-FILE ONE REQUEST AT A TIME.  A        *
001200*   'CREATE  ' REQUEST ADDS A NEW USER RECORD -- A PREMIUM      *
001300*   USER STARTS WITH THE STANDARD 10000.0000 STAKE, A NON-      *
001400*   PREMIUM USER STARTS AT ZERO, AND RANK IS ALWAYS ROOKIE.     *
001500*   AN 'UPDATBAL' REQUEST ADDS THE SIGNED AMOUNT TO AN EXISTING *
001600*   PREMIUM USER'S VIRTUAL BALANCE, PROVIDED THE RESULT WOULD   *
001700*   NOT GO NEGATIVE; AGAINST A NON-PREMIUM USER IT IS A SILENT  *
001800*   NO-OP, NOT A REJECTION.                                     *
001900*   EACH PARAGRAPH TRACES ITSELF ON THE CONSOLE AS IT IS         *
002000*   ENTERED -- STANDARD PRACTICE IN THIS SHOP SINCE THE 1991    *
002100*   BATCH-ABEND POSTMORTEMS SHOWED HOW MUCH TIME GOT LOST        *
002200*   GUESSING WHICH PARAGRAPH A JOB DIED IN FROM THE DUMP ALONE.  *
002300*                                                                *
002400*-----------------------------------------------------------------
002500*   AMENDMENT HISTORY                                           *
002600*-----------------------------------------------------------------
002700*   RJH 01/88 - ORIGINAL PROGRAM.                               *
002800*   RJH 06/89 - REJECT UPDATBAL WHERE RESULTING BALANCE WOULD   *
002900*               GO NEGATIVE RATHER THAN CLAMPING TO ZERO.  SEE  *
003000*               PR-89-033.                                       *
003100*   KPT 04/91 - CREATE NOW REJECTS A DUPLICATE UA-USER-ID        *
003200*               INSTEAD OF OVERWRITING THE EXISTING RECORD.     *
003300*               SEE CR-1991-009.                                 *
003400*   DMS 09/98 - Y2K IMPACT REVIEW.  NO STORED DATE FIELDS ON     *
003500*               USER-ACTION-RECORD.  NO CHANGE REQUIRED.        *
003600*   DMS 01/99 - Y2K REMEDIATION SIGN-OFF.  SEE CR-1998-114.      *
003700*   WCL 02/01 - CREATE NOW SETS THE STARTING VIRTUAL BALANCE TO *
003800*               10000.0000 FOR A PREMIUM USER (WAS ZERO FOR     *
003900*               EVERY NEW USER, PREMIUM OR NOT) AND INITIALISES *
004000*               US-USER-RANK TO ROOKIE ON EVERY CREATE, PER      *
004100*               REQ 2001-006.                                   *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT USER-ACTION-FILE ASSIGN TO USACTFIL
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE  IS SEQUENTIAL
005400            FILE STATUS  IS WS-UACT-STATUS.
005500     SELECT USER-FILE        ASSIGN TO USERFIL
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS RANDOM
005800            RELATIVE KEY IS WS-USER-RRN
005900            FILE STATUS  IS WS-USER-STATUS.
006000     SELECT MAINT-REPORT      ASSIGN TO USMNTRPT
006100            ORGANIZATION IS SEQUENTIAL.
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  USER-ACTION-FILE
006700     RECORDING MODE IS F.
006800 COPY USRACTN.
006900*
007000 FD  USER-FILE
007100     RECORDING MODE IS F.
007200 COPY USRREC.
007300*
007400 FD  MAINT-REPORT
007500     RECORDING MODE IS F.
007600 01  MAINT-REPORT-LINE            PIC X(100).
007700*****************************************************************
007800 WORKING-STORAGE SECTION.
007900*****************************************************************
008000*
008100 01  WS-FILE-STATUS-FIELDS.
008200     05  WS-UACT-STATUS          PIC X(2)  VALUE SPACES.
008300         88  UACT-FILE-OK        VALUE '00'.
008400         88  UACT-FILE-EOF       VALUE '10'.
008500     05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.
008600         88  USER-REC-FOUND      VALUE '00'.
008700         88  USER-REC-DUPLICATE  VALUE '22'.
008800*
008900     05  FILLER                  PIC X(04)  VALUE SPACES.
009000 01  WS-SWITCHES.
009100     05  WS-UACT-EOF-SW          PIC X     VALUE 'N'.
009200         88  WS-UACT-EOF         VALUE 'Y'.
009300     05  WS-VALID-SW             PIC X     VALUE 'Y'.
009400         88  WS-ACTION-VALID     VALUE 'Y'.
009500     05  WS-NOOP-SW              PIC X     VALUE 'N'.
009600         88  WS-IS-NOOP          VALUE 'Y'.
009700     05  PARA-NAME               PIC X(24) VALUE SPACES.
009800*
009900     05  FILLER                  PIC X(04)  VALUE SPACES.
010000*        *******************
010100*            SCALAR WORK ITEMS -- 77-LEVEL PER SHOP CONVENTION
010200*        *******************
010300 77  WS-USER-RRN                 PIC 9(9)  COMP  VALUE 0.
010400 77  WS-USER-RRN-SIGNED REDEFINES WS-USER-RRN
010500                                PIC S9(9)     COMP.
010600 01  WS-WORK-FIELDS.
010700     05  WS-NEW-BALANCE          PIC S9(9)V9(4) COMP-3  VALUE 0.
010800     05  WS-NEW-BALANCE-RDF REDEFINES WS-NEW-BALANCE
010900                                PIC S9(13)    COMP-3.
011000     05  WS-STARTING-BALANCE     PIC S9(9)V9(4) COMP-3
011100                                 VALUE 10000.0000.
011200*
011300     05  FILLER                  PIC X(04)  VALUE SPACES.
011400 01  WS-COUNTS.
011500     05  WS-CREATES-REQUESTED    PIC S9(6)  COMP  VALUE 0.
011600     05  WS-CREATES-PROCESSED    PIC S9(6)  COMP  VALUE 0.
011700     05  WS-UPDATES-REQUESTED    PIC S9(6)  COMP  VALUE 0.
011800     05  WS-UPDATES-PROCESSED    PIC S9(6)  COMP  VALUE 0.
011900     05  WS-UPDATES-NOOP         PIC S9(6)  COMP  VALUE 0.
012000     05  WS-ACTIONS-REJECTED     PIC S9(6)  COMP  VALUE 0.
012100*
012200     05  FILLER                  PIC X(04)  VALUE SPACES.
012300 01  WS-REJECT-REASON-TEXT.
012400     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
012500     05  WS-REJECT-REASON-PARTS REDEFINES WS-REJECT-REASON.
012600         10  WS-REJECT-CODE      PIC X(10).
012700         10  FILLER              PIC X(30).
012800*
012900*        *******************
013000*            REPORT LINES
013100*        *******************
013200 01  RPT-HEADING1.
013300     05  FILLER                  PIC X(36)
013400               VALUE 'USER LEDGER MAINTENANCE REPORT     '.
013500     05  FILLER                  PIC X(64) VALUE SPACES.
013600 01  RPT-ACTION-DETAIL.
013700     05  RPT-ACT-CODE            PIC X(8).
013800     05  FILLER                  PIC X(2)  VALUE SPACES.
013900     05  RPT-ACT-USER-ID         PIC Z(8)9.
014000     05  FILLER                  PIC X(2)  VALUE SPACES.
014100     05  RPT-ACT-RESULT          PIC X(40) VALUE SPACES.
014200     05  FILLER                  PIC X(30) VALUE SPACES.
014300 01  RPT-STATS-HDR1.
014400     05  FILLER PIC X(26) VALUE 'ACTION TOTALS:            '.
014500     05  FILLER PIC X(74) VALUE SPACES.
014600 01  RPT-STATS-DETAIL.
014700     05  RPT-STAT-LABEL          PIC X(14).
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  RPT-STAT-REQUESTED      PIC ZZZ,ZZ9.
015000     05  FILLER                  PIC X(03) VALUE SPACES.
015100     05  RPT-STAT-PROCESSED      PIC ZZZ,ZZ9.
015200     05  FILLER                  PIC X(65) VALUE SPACES.
015300*
015400 LINKAGE SECTION.
015500*
015600*****************************************************************
015700 PROCEDURE DIVISION.
015800*****************************************************************
015900*
016000 000-SETUP-RTN.
016100     DISPLAY '000-SETUP-RTN'.
016200     MOVE '000-SETUP-RTN' TO PARA-NAME.
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400     PERFORM 810-INIT-REPORT THRU 810-EXIT.
016500     PERFORM 820-READ-ACTION-FILE THRU 820-EXIT.
016600     PERFORM 100-PROCESS-ONE-ACTION THRU 100-EXIT
016700             UNTIL WS-UACT-EOF.
016800     PERFORM 850-REPORT-ACTION-TOTALS THRU 850-EXIT.
016900     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
017000     GOBACK.
017100*
017200 100-PROCESS-ONE-ACTION.
017300     DISPLAY '100-PROCESS-ONE-ACTION'.
017400     MOVE '100-PROCESS-ONE-ACTION' TO PARA-NAME.
017500     MOVE 'Y' TO WS-VALID-SW.
017600     MOVE 'N' TO WS-NOOP-SW.
017700     MOVE SPACES TO WS-REJECT-REASON.
017800     EVALUATE TRUE
017900         WHEN UA-ACTION-IS-CREATE
018000             ADD 1 TO WS-CREATES-REQUESTED
018100             PERFORM 200-PROCESS-CREATE-ACTION THRU 200-EXIT
018200         WHEN UA-ACTION-IS-UPDATBAL
018300             ADD 1 TO WS-UPDATES-REQUESTED
018400             PERFORM 210-PROCESS-UPDATBAL-ACTION THRU 210-EXIT
018500         WHEN OTHER
018600             MOVE 'N' TO WS-VALID-SW
018700             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON
018800     END-EVALUATE.
018900     IF NOT WS-ACTION-VALID
019000         ADD 1 TO WS-ACTIONS-REJECTED
019100     END-IF.
019200     PERFORM 830-REPORT-ACTION-RESULT THRU 830-EXIT.
019300     PERFORM 820-READ-ACTION-FILE THRU 820-EXIT.
019400 100-EXIT.
019500     EXIT.
019600*
019700 200-PROCESS-CREATE-ACTION.
019800*    BUSINESS RULE 13 -- A PREMIUM USER STARTS AT THE STANDARD
019900*    10000.0000 STAKE; A NON-PREMIUM USER STARTS AT ZERO.  RANK
020000*    IS ALWAYS SET TO ROOKIE REGARDLESS OF THE PREMIUM FLAG.
020100     DISPLAY '200-PROCESS-CREATE-ACTION'.
020200     MOVE '200-PROCESS-CREATE-ACTION' TO PARA-NAME.
020300     MOVE UA-USER-ID TO WS-USER-RRN.
020400     READ USER-FILE
020500         INVALID KEY
020600             CONTINUE
020700     END-READ.
020800     IF USER-REC-FOUND
020900         MOVE 'N' TO WS-VALID-SW
021000         MOVE 'USER ALREADY EXISTS' TO WS-REJECT-REASON
021100         GO TO 200-EXIT
021200     END-IF.
021300     MOVE UA-USER-ID       TO US-USER-ID.
021400     MOVE UA-USERNAME      TO US-USERNAME.
021500     MOVE 0                TO US-FROZEN-BALANCE.
021600     MOVE 'ROOKIE'         TO US-USER-RANK.
021700     IF UA-IS-PREMIUM-NEW = 'Y'
021800         MOVE 'Y' TO US-IS-PREMIUM
021900         MOVE WS-STARTING-BALANCE TO US-VIRTUAL-BALANCE
022000     ELSE
022100         MOVE 'N' TO US-IS-PREMIUM
022200         MOVE 0   TO US-VIRTUAL-BALANCE
022300     END-IF.
022400     WRITE USER-RECORD
022500         INVALID KEY
022600             MOVE 'N' TO WS-VALID-SW
022700             MOVE 'WRITE FAILED -- SEE CONSOLE' TO WS-REJECT-REASON
022800             DISPLAY 'USRMAINT: USER WRITE FAILED RRN=' WS-USER-RRN
022900     END-WRITE.
023000     IF WS-ACTION-VALID
023100         ADD 1 TO WS-CREATES-PROCESSED
023200     END-IF.
023300 200-EXIT.
023400     EXIT.
023500*
023600 210-PROCESS-UPDATBAL-ACTION.
023700*    BUSINESS RULE 14 -- A NON-PREMIUM USER'S BALANCE IS LEFT   *
023800*    ALONE -- A SILENT NO-OP, NOT A REJECTION -- AND THE AMOUNT *
023900*    IS ONLY APPLIED TO A PREMIUM USER WHEN THE RESULT DOES NOT *
024000*    GO NEGATIVE.
024100     DISPLAY '210-PROCESS-UPDATBAL-ACTION'.
024200     MOVE '210-PROCESS-UPDATBAL-ACTION' TO PARA-NAME.
024300     MOVE UA-USER-ID TO WS-USER-RRN.
024400     READ USER-FILE
024500         INVALID KEY
024600             CONTINUE
024700     END-READ.
024800     IF NOT USER-REC-FOUND
024900         MOVE 'N' TO WS-VALID-SW
025000         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
025100         GO TO 210-EXIT
025200     END-IF.
025300     IF NOT US-PREMIUM-USER
025400         MOVE 'Y' TO WS-NOOP-SW
025500         MOVE 'NOT PREMIUM -- NO ACTION TAKEN' TO WS-REJECT-REASON
025600         ADD 1 TO WS-UPDATES-NOOP
025700         GO TO 210-EXIT
025800     END-IF.
025900     COMPUTE WS-NEW-BALANCE = US-VIRTUAL-BALANCE + UA-AMOUNT.
026000     IF WS-NEW-BALANCE < 0
026100         MOVE 'N' TO WS-VALID-SW
026200         MOVE 'RESULT WOULD GO NEGATIVE' TO WS-REJECT-REASON
026300         GO TO 210-EXIT
026400     END-IF.
026500     MOVE WS-NEW-BALANCE TO US-VIRTUAL-BALANCE.
026600     REWRITE USER-RECORD
026700         INVALID KEY
026800             MOVE 'N' TO WS-VALID-SW
026900             MOVE 'REWRITE FAILED -- SEE CONSOLE' TO WS-REJECT-REASON
027000             DISPLAY 'USRMAINT: USER REWRITE FAILED RRN=' WS-USER-RRN
027100     END-REWRITE.
027200     IF WS-ACTION-VALID
027300         ADD 1 TO WS-UPDATES-PROCESSED
027400     END-IF.
027500 210-EXIT.
027600     EXIT.
027700*
027800 800-OPEN-FILES.
027900     DISPLAY '800-OPEN-FILES'.
028000     OPEN INPUT USER-ACTION-FILE
028100          I-O   USER-FILE
028200          OUTPUT MAINT-REPORT.
028300     IF NOT UACT-FILE-OK
028400         DISPLAY 'USRMAINT: ERROR OPENING USER-ACTION-FILE RC='
028500                  WS-UACT-STATUS
028600         MOVE 16 TO RETURN-CODE
028700         MOVE 'Y' TO WS-UACT-EOF-SW
028800     END-IF.
028900 800-EXIT.
029000     EXIT.
029100*
029200 810-INIT-REPORT.
029300     WRITE MAINT-REPORT-LINE FROM RPT-HEADING1 AFTER ADVANCING PAGE.
029400 810-EXIT.
029500     EXIT.
029600*
029700 820-READ-ACTION-FILE.
029800     READ USER-ACTION-FILE
029900         AT END MOVE 'Y' TO WS-UACT-EOF-SW
030000     END-READ.
030100 820-EXIT.
030200     EXIT.
030300*
030400 830-REPORT-ACTION-RESULT.
030500     MOVE UA-ACTION-CODE TO RPT-ACT-CODE.
030600     MOVE UA-USER-ID     TO RPT-ACT-USER-ID.
030700     EVALUATE TRUE
030800         WHEN WS-IS-NOOP
030900             MOVE WS-REJECT-REASON TO RPT-ACT-RESULT
031000         WHEN WS-ACTION-VALID
031100             MOVE 'PROCESSED' TO RPT-ACT-RESULT
031200         WHEN OTHER
031300             MOVE WS-REJECT-REASON TO RPT-ACT-RESULT
031400     END-EVALUATE.
031500     WRITE MAINT-REPORT-LINE FROM RPT-ACTION-DETAIL
031600           AFTER ADVANCING 1.
031700 830-EXIT.
031800     EXIT.
031900*
032000 850-REPORT-ACTION-TOTALS.
032100     WRITE MAINT-REPORT-LINE FROM RPT-STATS-HDR1 AFTER ADVANCING 2.
032200
032300     MOVE 'CREATE'     TO RPT-STAT-LABEL.
032400     MOVE WS-CREATES-REQUESTED TO RPT-STAT-REQUESTED.
032500     MOVE WS-CREATES-PROCESSED TO RPT-STAT-PROCESSED.
032600     WRITE MAINT-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
032700
032800     MOVE 'UPDATBAL'   TO RPT-STAT-LABEL.
032900     MOVE WS-UPDATES-REQUESTED TO RPT-STAT-REQUESTED.
033000     MOVE WS-UPDATES-PROCESSED TO RPT-STAT-PROCESSED.
033100     WRITE MAINT-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
033200
033300     MOVE 'UPDATBAL NOOP' TO RPT-STAT-LABEL.
033400     MOVE WS-UPDATES-NOOP TO RPT-STAT-REQUESTED.
033500     MOVE 0               TO RPT-STAT-PROCESSED.
033600     WRITE MAINT-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
033700
033800     MOVE 'REJECTED'   TO RPT-STAT-LABEL.
033900     MOVE WS-ACTIONS-REJECTED TO RPT-STAT-REQUESTED.
034000     MOVE 0                    TO RPT-STAT-PROCESSED.
034100     WRITE MAINT-REPORT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1.
034200 850-EXIT.
034300     EXIT.
034400*
034500 890-CLOSE-FILES.
034600     CLOSE USER-ACTION-FILE
034700           USER-FILE
034800           MAINT-REPORT.
034900 890-EXIT.
035000     EXIT.
